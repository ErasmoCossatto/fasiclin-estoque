000010******************************************************************
000020*    COPY      ALMXIAL                                          *
000030*    DESCRIPCION  LAYOUT DEL SALDO DE STOCK POR ALMACEN/         *
000040*                 PRODUCTO/LOTE - ARCHIVO ITENS-ALMOX-FILE       *
000050*    CLAVE UNICA  IAL-ALMOX-ID + IAL-PRODUTO-ID + IAL-LOTE-ID    *
000060*    LONGITUD     80 BYTES                                     *
000070******************************************************************
000080 01  REG-ITEM-ALMOX.
000090     02  IAL-ID                  PIC 9(07).
000100     02  IAL-ALMOX-ID            PIC 9(05).
000110     02  IAL-PRODUTO-ID          PIC 9(05).
000120     02  IAL-LOTE-ID             PIC 9(05).
000130*    CANTIDAD EN EXISTENCIA - ACTUALIZADA POR CADA MOVIMIENTO
000140*    ACEPTADO DURANTE EL PROCESO BATCH
000150     02  IAL-QUANTIDADE          PIC 9(07).
000160*    MINIMO PARA ESTE SALDO - BANDERA BELOW-MIN DEL INFORME
000170     02  IAL-ESTQ-MINIMO         PIC 9(07).
000180*    MAXIMO PARA ESTE SALDO - BANDERA ABOVE-MAX DEL INFORME
000190     02  IAL-ESTQ-MAXIMO         PIC 9(07).
000200*    INDICADOR DE SALDO ACTIVO - SE PASA A 'N' CUANDO UNA
000210*    TRANSFERENCIA TOTAL DE LOTE AGOTA EL SALDO DE ORIGEN
000220     02  IAL-ATIVO               PIC X(01).
000230         88  IAL-ATIVO-SIM       VALUE "S".
000240         88  IAL-ATIVO-NAO       VALUE "N".
000250*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
000260     02  FILLER                  PIC X(36).
