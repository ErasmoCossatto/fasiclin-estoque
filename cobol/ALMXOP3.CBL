000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RELAT-ESTOQUE.
000030 AUTHOR.        R. ESPINOZA.
000040 INSTALLATION.  CLINICA SAN RAFAEL - DEPTO DE INFORMATICA.
000050 DATE-WRITTEN.  29/03/1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO BODEGA CENTRAL.
000080*****************************************************************
000090*                                                                *
000100*    PROGRAMA    RELAT-ESTOQUE                                  *
000110*    PROPOSITO   INFORME DE ESTADO DE EXISTENCIAS, QUEBRADO     *
000120*                POR ALMACEN, CON BANDERAS DE STOCK MINIMO,     *
000130*                STOCK MAXIMO Y VENCIMIENTO DE LOTE.  ES LA     *
000140*                ULTIMA FASE DEL PROCESO BATCH.                 *
000150*                                                                *
000160*    ENTRADA     ALMOX-FILE, PRODUTO-FILE, LOTE-FILE,           *
000170*                ITENS-ALMOX-FILE (YA ACTUALIZADO POR           *
000180*                PROC-MOVIMENTO)                                *
000190*    SALIDA      RELATORIO-FILE (IMPRESO, 132 COLUMNAS)         *
000200*                                                                *
000210*    NO SE USA SORT - EL QUIEBRE POR ALMACEN SE LOGRA           *
000220*    RECORRIENDO LA TABLA DE ALMACENES (YA ORDENADA POR         *
000230*    ALM-ID) Y BUSCANDO EN LA TABLA DE SALDOS PARA CADA UNO,    *
000240*    AL IGUAL QUE LAS DEMAS FASES DE ESTE PROCESO               *
000250*                                                                *
000260*    BITACORA DE CAMBIOS                                        *
000270*    FECHA      PROGRAMADOR  OT/TICKET  DESCRIPCION             *
000280*    ---------- ------------ ---------- ----------------------- *
000290*    29/03/1989 R.ESPINOZA   OT-0120    VERSION ORIGINAL -      *
000300*                                       SOLO BANDERA DE STOCK   *
000310*                                       MINIMO                  *
000320*    19/10/1990 R.ESPINOZA   OT-0218    SE AGREGA BANDERA DE    *
000330*                                       STOCK MAXIMO                   OT0
000340*    11/03/1992 L.FUENTES    OT-0361    SE AGREGA BANDERA DE    *
000350*                                       VENCIMIENTO DE LOTE -   *
000360*                                       CALCULO APROXIMADO POR  *
000370*                                       MES, NO POR DIA                 OT
000380*    27/07/1995 L.FUENTES    OT-0559    SE AGREGA SUBTOTAL Y    *
000390*                                       TOTALES GENERALES AL    *
000400*                                       PIE DEL INFORME                OT0
000410*    30/11/1998 M.CONTRERAS  OT-0736    REVISION AÑO 2000 - LAS *
000420*                                       FECHAS DE LOTE YA       *
000430*                                       VIENEN CON 4 DIGITOS DE *
000440*                                       AÑO - LA BANDERA DE     *
000450*                                       VENCIMIENTO SE REVISA Y *
000460*                                       QUEDA CONFORME                 Y2K
000470*    18/01/1999 M.CONTRERAS  OT-0746    PRUEBA DE CORTE DE      *
000480*                                       SIGLO SOBRE LAS FECHAS  *
000490*                                       DE VENCIMIENTO - SIN    *
000500*                                       OBSERVACIONES                  Y2K
000510*    25/06/2003 J.SOTO       OT-0921    SE AGREGA SWITCH UPSI-0 *
000520*                                       PARA TRAZA DE          *
000530*                                       DEPURACION                     OT0
000540*    12/09/2007 P.ALARCON    OT-1129    SE INCORPORA AL PROCESO *
000550*                                       BATCH CONTROLADO POR    *
000560*                                       MENU-ESTOQUE; LA FECHA  *
000570*                                       DE PROCESO Y LOS        *
000580*                                       CONTADORES DE CORRIDA   *
000590*                                       LLEGAN POR LINKAGE              OT
000600*    22/01/2008 L.FUENTES    OT-1158    SE CORRIGE BANDERA DE    *
000610*                                       PROXIMO A VENCER - LA    *
000620*                                       APROXIMACION POR MES DE  *
000630*                                       OT-0361 MARCABA LOTES    *
000640*                                       CON MAS DE 30 DIAS DE    *
000650*                                       PLAZO Y OMITIA OTROS QUE *
000660*                                       VENCIAN DENTRO DE 30 DIAS*
000670*                                       AL CRUZAR DE AÑO; AHORA  *
000680*                                       SE CALCULA FECHA DE      *
000690*                                       PROCESO MAS 30 DIAS      *
000700*                                       DIA POR DIA EN          *
000710*                                       3100-SOMAR-30-DIAS              OT
000720*    04/02/2008 L.FUENTES    OT-1162    SE IMPRIME EN LOS        *
000730*                                       TOTALES GERALES EL       *
000740*                                       INSERIDO/IGNORADO DE LA  *
000750*                                       CARGA INICIAL (CARGA-    *
000760*                                       ESTOQUE) - ANTES SE      *
000770*                                       CALCULABA PERO NO TENIA  *
000780*                                       SALIDA VISIBLE                 OT1
000790*                                                                *
000800*****************************************************************
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     UPSI-0 IS SWITCH-DEPURACAO
000860         ON STATUS IS MODO-DEPURACAO
000870         OFF STATUS IS MODO-NORMAL.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900     SELECT ALMOX-FILE ASSIGN TO ALMOXDD
000910         ORGANIZATION IS SEQUENTIAL.
000920
000930     SELECT PRODUTO-FILE ASSIGN TO PRODDD
000940         ORGANIZATION IS SEQUENTIAL.
000950
000960     SELECT LOTE-FILE ASSIGN TO LOTEDD
000970         ORGANIZATION IS SEQUENTIAL.
000980
000990     SELECT ITENS-ALMOX-FILE ASSIGN TO SALDODD
001000         ORGANIZATION IS SEQUENTIAL.
001010
001020     SELECT RELATORIO-FILE ASSIGN TO RELATDD
001030         ORGANIZATION IS LINE SEQUENTIAL.
001040 DATA DIVISION.
001050 FILE SECTION.
001060 FD  ALMOX-FILE
001070     LABEL RECORD IS STANDARD.
001080 COPY ALMXALM.
001090
001100 FD  PRODUTO-FILE
001110     LABEL RECORD IS STANDARD.
001120 COPY ALMXPRD.
001130
001140 FD  LOTE-FILE
001150     LABEL RECORD IS STANDARD.
001160 COPY ALMXLOT.
001170
001180 FD  ITENS-ALMOX-FILE
001190     LABEL RECORD IS STANDARD.
001200 COPY ALMXIAL.
001210
001220 FD  RELATORIO-FILE
001230     LABEL RECORD IS OMITTED.
001240 01  REG-RELATORIO               PIC X(132).
001250 WORKING-STORAGE SECTION.
001260*    TABLAS EN MEMORIA - ALMACENES, PRODUCTOS Y LOTES SOLO PARA   *
001270*    RESOLVER NOMBRE/FECHA DE VENCIMIENTO; SALDOS ES LA TABLA     *
001280*    QUE MANDA EL RECORRIDO DEL INFORME                          *
001290 01  TABELA-ALMOX.
001300     02  ALX-OCORRENCIA OCCURS 50 TIMES
001310                           INDEXED BY IDX-ALMOX
001320                                      IDX-ALMOX-B.
001330         03  ALX-ID           PIC 9(05).
001340         03  ALX-NOME         PIC X(30).
001350         03  FILLER              PIC X(10).
001360 01  TABELA-PRODUTO.
001370     02  PRD-OCORRENCIA OCCURS 500 TIMES
001380                           INDEXED BY IDX-PRODUTO
001390                                      IDX-PRODUTO-B.
001400         03  CAD-PRD-ID           PIC 9(05).
001410         03  CAD-PRD-NOME         PIC X(30).
001420         03  FILLER              PIC X(10).
001430 01  TABELA-LOTE.
001440     02  LOT-OCORRENCIA OCCURS 3000 TIMES
001450                           INDEXED BY IDX-LOTE
001460                                      IDX-LOTE-B.
001470         03  CAD-LOT-ID             PIC 9(05).
001480         03  CAD-LOT-NOME           PIC X(20).
001490         03  CAD-LOT-DATA-VALIDADE  PIC 9(08).
001500         03  LOT-VALIDADE-R REDEFINES CAD-LOT-DATA-VALIDADE.
001510             04  CAD-LOT-VALIDADE-ANO   PIC 9(04).
001520             04  CAD-LOT-VALIDADE-MES   PIC 9(02).
001530             04  CAD-LOT-VALIDADE-DIA   PIC 9(02).
001540         03  FILLER                PIC X(10).
001550 01  TABELA-SALDO.
001560     02  SLD-OCORRENCIA OCCURS 5000 TIMES
001570                           INDEXED BY IDX-SALDO
001580                                      IDX-SALDO-B.
001590         03  SLD-ALMOX-ID     PIC 9(05).
001600         03  SLD-PRODUTO-ID   PIC 9(05).
001610         03  SLD-LOTE-ID      PIC 9(05).
001620         03  SLD-QUANTIDADE   PIC 9(07).
001630         03  SLD-MINIMO       PIC 9(07).
001640         03  SLD-MAXIMO       PIC 9(07).
001650         03  SLD-ATIVO        PIC X(01).
001660         03  FILLER              PIC X(10).
001670*    LINEA DE IMPRESION GENERICA - CADA TIPO DE LINEA DEL         *
001680*    INFORME ES UN REDEFINES DISTINTO SOBRE ESTA MISMA AREA       *
001690 01  LINHA-RELATORIO          PIC X(132).
001700 01  LINHA-CABECALHO REDEFINES LINHA-RELATORIO.
001710     02  FILLER                  PIC X(10).
001720     02  CAB-TITULO           PIC X(40).
001730     02  FILLER                  PIC X(10).
001740     02  CAB-DATA-LIT         PIC X(18).
001750     02  CAB-DATA-PROC        PIC X(10).
001760     02  FILLER                  PIC X(44).
001770 01  LINHA-ALMOX REDEFINES LINHA-RELATORIO.
001780     02  ALX-LIT              PIC X(12).
001790     02  ALX-LIN-ID           PIC ZZZZ9.
001800     02  FILLER                  PIC X(02).
001810     02  ALX-LIN-NOME         PIC X(30).
001820     02  FILLER                  PIC X(83).
001830 01  LINHA-DETALHE REDEFINES LINHA-RELATORIO.
001840     02  FILLER                  PIC X(05).
001850     02  DET-PRODUTO-ID       PIC ZZZZ9.
001860     02  FILLER                  PIC X(02).
001870     02  DET-PRODUTO-NOME     PIC X(30).
001880     02  FILLER                  PIC X(02).
001890     02  DET-LOTE-ID          PIC ZZZZ9.
001900     02  FILLER                  PIC X(02).
001910     02  DET-LOTE-NOME        PIC X(20).
001920     02  FILLER                  PIC X(02).
001930     02  DET-QUANTIDADE       PIC ZZZZZZ9.
001940     02  FILLER                  PIC X(03).
001950     02  DET-FLAG-MIN         PIC X(01).
001960     02  FILLER                  PIC X(02).
001970     02  DET-FLAG-MAX         PIC X(01).
001980     02  FILLER                  PIC X(02).
001990     02  DET-FLAG-VENC        PIC X(01).
002000     02  FILLER                  PIC X(42).
002010 01  LINHA-SUBTOTAL REDEFINES LINHA-RELATORIO.
002020     02  FILLER                  PIC X(05).
002030     02  SUB-LIT              PIC X(20).
002040     02  SUB-QUANTIDADE       PIC ZZZZZZ9.
002050     02  FILLER                  PIC X(03).
002060     02  SUB-LIT2             PIC X(20).
002070     02  SUB-LINHAS           PIC ZZZZ9.
002080     02  FILLER                  PIC X(72).
002090 01  LINHA-TOTAL REDEFINES LINHA-RELATORIO.
002100     02  FILLER                  PIC X(05).
002110     02  TOT-LIT              PIC X(35).
002120     02  TOT-VALOR            PIC ZZZZZZ9.
002130     02  FILLER                  PIC X(85).
002140 77  QTD-LINHAS-ALMOX         PIC 9(05) COMP VALUE ZERO.
002150 77  QTD-REGOS-GERAL          PIC 9(05) COMP VALUE ZERO.
002160 77  TOTAL-QUANT-ALMOX        PIC 9(09) COMP VALUE ZERO.
002170 77  TOTAL-QUANT-GERAL        PIC 9(09) COMP VALUE ZERO.
002180 77  ACHADO-PRODUTO           PIC X(01) VALUE "N".
002190     88  ACHADO-PRODUTO-SIM       VALUE "S".
002200 77  ACHADO-LOTE              PIC X(01) VALUE "N".
002210     88  ACHADO-LOTE-SIM          VALUE "S".
002220 77  CHAVE-PRODUTO            PIC 9(05) VALUE ZERO.
002230 77  CHAVE-LOTE               PIC 9(05) VALUE ZERO.
002240*    FECHA LIMITE PARA "PROXIMO A VENCER" - FECHA DE PROCESO      *
002250*    MAS 30 DIAS, CALCULADA DIA POR DIA EN 3100-SOMAR-30-DIAS      *
002260*    (VER OT-1158); SE USA PARA COMPARAR CONTRA LA FECHA DE        *
002270*    VENCIMIENTO DEL LOTE EN LUGAR DE APROXIMAR POR MES            *
002280 77  DATA-LIMITE-PROXIMO      PIC 9(08) VALUE ZERO.
002290 77  DATA-LIMITE-R REDEFINES DATA-LIMITE-PROXIMO.
002300     02  DTL-ANO              PIC 9(04).
002310     02  DTL-MES              PIC 9(02).
002320     02  DTL-DIA              PIC 9(02).
002330 77  DIAS-RESTANTES           PIC 9(02) COMP VALUE ZERO.
002340 77  DIAS-NO-MES              PIC 9(02) COMP VALUE ZERO.
002350 77  RESTO-4                  PIC 9(02) COMP VALUE ZERO.
002360 77  RESTO-100                PIC 9(02) COMP VALUE ZERO.
002370 77  RESTO-400                PIC 9(02) COMP VALUE ZERO.
002380 77  QUOC-AUX                 PIC 9(06) COMP VALUE ZERO.
002390 01  TABELA-DIAS-MES.
002400     02  FILLER PIC 9(02) VALUE 31.
002410     02  FILLER PIC 9(02) VALUE 28.
002420     02  FILLER PIC 9(02) VALUE 31.
002430     02  FILLER PIC 9(02) VALUE 30.
002440     02  FILLER PIC 9(02) VALUE 31.
002450     02  FILLER PIC 9(02) VALUE 30.
002460     02  FILLER PIC 9(02) VALUE 31.
002470     02  FILLER PIC 9(02) VALUE 31.
002480     02  FILLER PIC 9(02) VALUE 30.
002490     02  FILLER PIC 9(02) VALUE 31.
002500     02  FILLER PIC 9(02) VALUE 30.
002510     02  FILLER PIC 9(02) VALUE 31.
002520 01  TABELA-DIAS-MES-R REDEFINES TABELA-DIAS-MES.
002530     02  DIAS-DO-MES-TAB      PIC 9(02) OCCURS 12 TIMES
002540                                 INDEXED BY IDX-MES-TAB.
002550 LINKAGE SECTION.
002560 COPY ALMXCTL.
002570 PROCEDURE DIVISION USING REG-CONTROLE-CORRIDA.
002580 0000-INICIO.
002590     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-EXIT.
002600     PERFORM 2000-CARREGAR-TABELAS THRU 2000-EXIT.
002610     PERFORM 3000-IMPRIMIR-CABECALHO THRU 3000-EXIT.
002620     PERFORM 4000-PROCESSAR-ALMOXARIFADOS THRU 4000-EXIT.
002630     PERFORM 5000-IMPRIMIR-TOTAIS-GERAIS THRU 5000-EXIT.
002640     PERFORM 9000-FINALIZAR THRU 9000-EXIT.
002650     GOBACK.
002660*    LOS CUATRO MAESTROS/SALDO SE ABREN INPUT PORQUE ESTA FASE        *
002670*    SOLO LOS LEE PARA ARMAR LAS TABLAS EN MEMORIA; NO SE REGRABA    *
002680*    NINGUNO DE ELLOS AQUI (EL SALDO YA QUEDO ACTUALIZADO POR       *
002690*    PROC-MOVIMENTO ANTES DE LLEGAR A ESTA FASE).  RELATORIO-FILE   *
002700*    SE ABRE OUTPUT PORQUE ES EL UNICO ARCHIVO QUE ESTA FASE GENERA *
002710 1000-ABRIR-ARQUIVOS.
002720     OPEN INPUT ALMOX-FILE.
002730     OPEN INPUT PRODUTO-FILE.
002740     OPEN INPUT LOTE-FILE.
002750     OPEN INPUT ITENS-ALMOX-FILE.
002760     OPEN OUTPUT RELATORIO-FILE.
002770 1000-EXIT.
002780     EXIT.
002790*    SE CARGAN PRIMERO LOS TRES MAESTROS (ALMACEN, PRODUCTO, LOTE)   *
002800*    Y AL FINAL EL SALDO, PORQUE EL INFORME SE ARMA RECORRIENDO     *
002810*    SALDO Y RESOLVIENDO CONTRA LAS TRES TABLAS YA CARGADAS; EL     *
002820*    ORDEN ENTRE LOS TRES MAESTROS ENTRE SI NO IMPORTA, NINGUNO     *
002830*    DEPENDE DE OTRO PARA CARGARSE                                  *
002840 2000-CARREGAR-TABELAS.
002850     PERFORM 2100-CARREGAR-ALMOX   THRU 2100-EXIT.
002860     PERFORM 2200-CARREGAR-PRODUTO THRU 2200-EXIT.
002870     PERFORM 2300-CARREGAR-LOTE    THRU 2300-EXIT.
002880     PERFORM 2400-CARREGAR-SALDO   THRU 2400-EXIT.
002890 2000-EXIT.
002900     EXIT.
002910*    CARGA COMPLETA DEL MAESTRO DE ALMACENES - SOLO ID Y NOMBRE,     *
002920*    QUE ES TODO LO QUE ESTA FASE NECESITA PARA IMPRIMIR EL TITULO  *
002930*    DE CADA ALMACEN                                                 *
002940 2100-CARREGAR-ALMOX.
002950     SET IDX-ALMOX TO 1.
002960 2100-LER.
002970     READ ALMOX-FILE
002980         AT END GO TO 2100-FIM.
002990     MOVE ALM-ID   TO ALX-ID(IDX-ALMOX).
003000     MOVE ALM-NOME TO ALX-NOME(IDX-ALMOX).
003010     SET IDX-ALMOX UP BY 1.
003020     GO TO 2100-LER.
003030 2100-FIM.
003040     CLOSE ALMOX-FILE.
003050 2100-EXIT.
003060     EXIT.
003070*    CARGA COMPLETA DEL MAESTRO DE PRODUCTOS - SOLO ID Y NOMBRE,     *
003080*    USADOS EN 9100-BUSCAR-PRODUTO PARA RESOLVER EL NOMBRE QUE      *
003090*    APARECE EN CADA LINEA DE DETALLE                               *
003100 2200-CARREGAR-PRODUTO.
003110     SET IDX-PRODUTO TO 1.
003120 2200-LER.
003130     READ PRODUTO-FILE
003140         AT END GO TO 2200-FIM.
003150     MOVE PRD-ID   TO CAD-PRD-ID(IDX-PRODUTO).
003160     MOVE PRD-NOME TO CAD-PRD-NOME(IDX-PRODUTO).
003170     SET IDX-PRODUTO UP BY 1.
003180     GO TO 2200-LER.
003190 2200-FIM.
003200     CLOSE PRODUTO-FILE.
003210 2200-EXIT.
003220     EXIT.
003230*    CARGA COMPLETA DEL MAESTRO DE LOTES - SOLO ID, NOMBRE Y FECHA   *
003240*    DE VENCIMIENTO, QUE ES LO UNICO QUE 4210-IMPRIMIR-DETALHE       *
003250*    NECESITA PARA EVALUAR LAS BANDERAS DE VENCIMIENTO               *
003260 2300-CARREGAR-LOTE.
003270     SET IDX-LOTE TO 1.
003280 2300-LER.
003290     READ LOTE-FILE
003300         AT END GO TO 2300-FIM.
003310     MOVE LOT-ID            TO CAD-LOT-ID(IDX-LOTE).
003320     MOVE LOT-NOME          TO CAD-LOT-NOME(IDX-LOTE).
003330     MOVE LOT-DATA-VALIDADE TO CAD-LOT-DATA-VALIDADE(IDX-LOTE).
003340     SET IDX-LOTE UP BY 1.
003350     GO TO 2300-LER.
003360 2300-FIM.
003370     CLOSE LOTE-FILE.
003380 2300-EXIT.
003390     EXIT.
003400*    CARGA COMPLETA DEL SALDO ACTUAL (YA ACTUALIZADO POR PROC-       *
003410*    MOVIMENTO) - ESTA ES LA TABLA QUE MANDA EL RECORRIDO DEL        *
003420*    INFORME; A DIFERENCIA DE LOS TRES MAESTROS ANTERIORES, AQUI SE  *
003430*    CARGA TAMBIEN EL INDICADOR DE ACTIVO Y LOS TOPES MINIMO/MAXIMO, *
003440*    PORQUE 4200-PROCESSAR-SALDOS-ALMOX Y 4210-IMPRIMIR-DETALHE LOS  *
003450*    NECESITAN PARA FILTRAR Y PARA LAS BANDERAS DE STOCK             *
003460 2400-CARREGAR-SALDO.
003470     SET IDX-SALDO TO 1.
003480 2400-LER.
003490     READ ITENS-ALMOX-FILE
003500         AT END GO TO 2400-FIM.
003510     MOVE IAL-ALMOX-ID   TO SLD-ALMOX-ID(IDX-SALDO).
003520     MOVE IAL-PRODUTO-ID TO SLD-PRODUTO-ID(IDX-SALDO).
003530     MOVE IAL-LOTE-ID    TO SLD-LOTE-ID(IDX-SALDO).
003540     MOVE IAL-QUANTIDADE TO SLD-QUANTIDADE(IDX-SALDO).
003550     MOVE IAL-ESTQ-MINIMO TO SLD-MINIMO(IDX-SALDO).
003560     MOVE IAL-ESTQ-MAXIMO TO SLD-MAXIMO(IDX-SALDO).
003570     MOVE IAL-ATIVO      TO SLD-ATIVO(IDX-SALDO).
003580     SET IDX-SALDO UP BY 1.
003590     GO TO 2400-LER.
003600 2400-FIM.
003610     CLOSE ITENS-ALMOX-FILE.
003620     IF MODO-DEPURACAO
003630         DISPLAY "RELAT-ESTOQUE - SALDOS CARREGADOS PARA O "
003640                 "INFORME"
003650     END-IF.
003660 2400-EXIT.
003670     EXIT.
003680*    TITULO DEL INFORME Y FECHA DE PROCESO DE LA CORRIDA          *
003690*    APROVECHA EL PASO POR COR-DATA-PROCESSO PARA DEJAR CALCULADA   *
003700*    DE UNA VEZ LA FECHA LIMITE "PROXIMO A VENCER" (3100-SOMAR-30-  *
003710*    DIAS), QUE SE USA MAS ADELANTE, LINEA POR LINEA, EN            *
003720*    4210-IMPRIMIR-DETALHE                                          *
003730 3000-IMPRIMIR-CABECALHO.
003740     MOVE SPACES TO LINHA-RELATORIO.
003750     MOVE "RELATORIO DE ESTOQUE POR ALMOXARIFADO"
003760         TO CAB-TITULO.
003770     MOVE "DATA DO PROCESSO: " TO CAB-DATA-LIT.
003780*    LA FECHA SE ARMA CON STRING EN VEZ DE MOVE PORQUE COR-DATA-    *
003790*    PROC-DIA/MES/ANO SON CAMPOS SEPARADOS DE COR-DATA-PROCESSO,    *
003800*    Y EL FORMATO DE SALIDA ES DIA/MES/ANO, NO EL ORDEN DEL CAMPO    *
003810*    ORIGINAL (VER COPY ALMXCTL)                                    *
003820     STRING COR-DATA-PROC-DIA DELIMITED BY SIZE
003830         "/"                  DELIMITED BY SIZE
003840         COR-DATA-PROC-MES    DELIMITED BY SIZE
003850         "/"                  DELIMITED BY SIZE
003860         COR-DATA-PROC-ANO    DELIMITED BY SIZE
003870         INTO CAB-DATA-PROC.
003880     PERFORM 3100-SOMAR-30-DIAS THRU 3100-EXIT.
003890*    TOP-OF-FORM SALTA A LA PRIMERA LINEA DE LA PAGINA SIGUIENTE -  *
003900*    ESTE ES EL UNICO WRITE DE TODO EL INFORME QUE USA EL CANAL 01  *
003910     WRITE REG-RELATORIO FROM LINHA-CABECALHO
003920         AFTER ADVANCING TOP-OF-FORM.
003930     MOVE SPACES TO LINHA-RELATORIO.
003940     WRITE REG-RELATORIO FROM LINHA-RELATORIO
003950         AFTER ADVANCING 1 LINE.
003960 3000-EXIT.
003970     EXIT.
003980*    OT-1158 - CALCULA DATA-LIMITE-PROXIMO = FECHA DE PROCESO     *
003990*    MAS 30 DIAS, SUMANDO DIA POR DIA Y RESPETANDO EL LARGO REAL  *
004000*    DE CADA MES (INCLUIDO FEBRERO BISIESTO) PARA QUE LA BANDERA  *
004010*    "PROXIMO A VENCER" SEA EXACTA Y NO UNA APROXIMACION POR MES  *
004020 3100-SOMAR-30-DIAS.
004030     MOVE COR-DATA-PROC-ANO TO DTL-ANO.
004040     MOVE COR-DATA-PROC-MES TO DTL-MES.
004050     MOVE COR-DATA-PROC-DIA TO DTL-DIA.
004060     MOVE 30 TO DIAS-RESTANTES.
004070     IF DIAS-RESTANTES = ZERO GO TO 3100-EXIT.
004080 3110-SOMAR-UM-DIA.
004090     PERFORM 3120-DIAS-DO-MES THRU 3120-EXIT.
004100     ADD 1 TO DTL-DIA.
004110     IF DTL-DIA > DIAS-NO-MES
004120         MOVE 1 TO DTL-DIA
004130         ADD 1 TO DTL-MES
004140         IF DTL-MES > 12
004150             MOVE 1 TO DTL-MES
004160             ADD 1 TO DTL-ANO
004170         END-IF
004180     END-IF.
004190     SUBTRACT 1 FROM DIAS-RESTANTES.
004200     IF DIAS-RESTANTES NOT = ZERO GO TO 3110-SOMAR-UM-DIA.
004210     GO TO 3100-EXIT.
004220*    LARGO DEL MES DE TRABAJO, CON AJUSTE DE FEBRERO EN AÑO        *
004230*    BISIESTO (DIVISIBLE POR 4, NO POR 100 SALVO QUE SEA POR 400)  *
004240 3120-DIAS-DO-MES.
004250     SET IDX-MES-TAB TO DTL-MES.
004260     MOVE DIAS-DO-MES-TAB(IDX-MES-TAB) TO DIAS-NO-MES.
004270     IF DTL-MES NOT = 2 GO TO 3120-EXIT.
004280     DIVIDE DTL-ANO BY 4 GIVING QUOC-AUX
004290         REMAINDER RESTO-4.
004300     IF RESTO-4 NOT = ZERO GO TO 3120-EXIT.
004310     DIVIDE DTL-ANO BY 100 GIVING QUOC-AUX
004320         REMAINDER RESTO-100.
004330     IF RESTO-100 NOT = ZERO
004340         MOVE 29 TO DIAS-NO-MES
004350         GO TO 3120-EXIT
004360     END-IF.
004370     DIVIDE DTL-ANO BY 400 GIVING QUOC-AUX
004380         REMAINDER RESTO-400.
004390     IF RESTO-400 = ZERO
004400         MOVE 29 TO DIAS-NO-MES
004410     END-IF.
004420 3120-EXIT.
004430     EXIT.
004440 3100-EXIT.
004450     EXIT.
004460*    RECORRE LA TABLA DE ALMACENES, YA ORDENADA POR ALM-ID, Y     *
004470*    PARA CADA UNO IMPRIME SU TITULO, SUS SALDOS Y SU SUBTOTAL    *
004480 4000-PROCESSAR-ALMOXARIFADOS.
004490*    EL QUIEBRE ES POR ALMACEN - CADA PASADA DE ESTE BUCLE IMPRIME   *
004500*    UN ALMACEN COMPLETO (TITULO + DETALLE + SUBTOTAL) ANTES DE      *
004510*    AVANZAR AL SIGUIENTE; LA TABLA DE SALDOS SE RECORRE DE NUEVO    *
004520*    DESDE EL PRINCIPIO DENTRO DE 4200 PARA CADA ALMACEN, EN VEZ DE  *
004530*    MANTENER UN PUNTERO DE POSICION, PORQUE LOS SALDOS NO VIENEN    *
004540*    AGRUPADOS POR ALMACEN EN ITENS-ALMOX-FILE                      *
004550     SET IDX-ALMOX-B TO 1.
004560 4000-PROCESSAR-UM.
004570     IF IDX-ALMOX-B NOT < IDX-ALMOX
004580         GO TO 4000-EXIT
004590     END-IF.
004600     PERFORM 4100-IMPRIMIR-ALMOX-TITULO THRU 4100-EXIT.
004610     PERFORM 4200-PROCESSAR-SALDOS-ALMOX THRU 4200-EXIT.
004620     PERFORM 4300-IMPRIMIR-SUBTOTAL THRU 4300-EXIT.
004630     SET IDX-ALMOX-B UP BY 1.
004640     GO TO 4000-PROCESSAR-UM.
004650 4000-EXIT.
004660     EXIT.
004670 4100-IMPRIMIR-ALMOX-TITULO.
004680*    LOS ACUMULADORES DE ESTE ALMACEN SE LIMPIAN AQUI, UNA SOLA VEZ *
004690*    POR ALMACEN, PARA QUE 4300-IMPRIMIR-SUBTOTAL IMPRIMA SOLO LO   *
004700*    ACUMULADO DESDE ESTE TITULO EN ADELANTE                       *
004710     MOVE ZERO TO QTD-LINHAS-ALMOX.
004720     MOVE ZERO TO TOTAL-QUANT-ALMOX.
004730     MOVE SPACES TO LINHA-RELATORIO.
004740     MOVE "ALMACEN Nro." TO ALX-LIT.
004750     MOVE ALX-ID(IDX-ALMOX-B) TO ALX-LIN-ID.
004760     MOVE ALX-NOME(IDX-ALMOX-B) TO ALX-LIN-NOME.
004770     WRITE REG-RELATORIO FROM LINHA-ALMOX
004780         AFTER ADVANCING 2 LINES.
004790 4100-EXIT.
004800     EXIT.
004810*    RECORRE LA TABLA DE SALDOS COMPLETA BUSCANDO LOS QUE          *
004820*    PERTENECEN AL ALMACEN ACTUAL - SOLO SALDO ACTIVO Y CON       *
004830*    CANTIDAD MAYOR QUE CERO APARECE EN EL INFORME                *
004840 4200-PROCESSAR-SALDOS-ALMOX.
004850     SET IDX-SALDO-B TO 1.
004860 4200-LER-SALDO.
004870     IF IDX-SALDO-B NOT < IDX-SALDO
004880         GO TO 4200-EXIT
004890     END-IF.
004900*    LA TABLA DE SALDOS SE RECORRE COMPLETA PARA CADA ALMACEN -      *
004910*    TODO SALDO QUE NO SEA DE ESTE ALMACEN SE SALTA                  *
004920     IF SLD-ALMOX-ID(IDX-SALDO-B) NOT =
004930             ALX-ID(IDX-ALMOX-B)
004940         GO TO 4200-PROXIMO
004950     END-IF.
004960*    UN SALDO INACTIVO (ORIGEN DE UNA TRANSFERENCIA TOTAL DE TIPO    *
004970*    'P', VER OT-1159 EN PROC-MOVIMENTO) YA NO REPRESENTA EXISTENCIA *
004980*    REAL Y NO DEBE APARECER EN EL INFORME                          *
004990     IF SLD-ATIVO(IDX-SALDO-B) NOT = "S"
005000         GO TO 4200-PROXIMO
005010     END-IF.
005020*    SALDO EN CERO NO APORTA NADA AL INFORME DE EXISTENCIAS         *
005030     IF SLD-QUANTIDADE(IDX-SALDO-B) = ZERO
005040         GO TO 4200-PROXIMO
005050     END-IF.
005060     PERFORM 4210-IMPRIMIR-DETALHE THRU 4210-EXIT.
005070*    LOS ACUMULADORES DE ALMACEN (QTD-LINHAS-ALMOX/TOTAL-           *
005080*    QUANT-ALMOX) Y LOS GENERALES (QTD-REGOS-GERAL/TOTAL-           *
005090*    QUANT-GERAL) SE SUMAN JUNTOS, PORQUE EL GENERAL ES SIMPLEMENTE *
005100*    LA SUMA DE TODOS LOS ALMACENES                                 *
005110     ADD 1 TO QTD-LINHAS-ALMOX.
005120     ADD SLD-QUANTIDADE(IDX-SALDO-B) TO TOTAL-QUANT-ALMOX         .
005130     ADD 1 TO QTD-REGOS-GERAL.
005140     ADD SLD-QUANTIDADE(IDX-SALDO-B) TO TOTAL-QUANT-GERAL         .
005150 4200-PROXIMO.
005160     SET IDX-SALDO-B UP BY 1.
005170     GO TO 4200-LER-SALDO.
005180 4200-EXIT.
005190     EXIT.
005200*    IMPRIME UNA LINEA DE DETALLE, CON LAS TRES BANDERAS          *
005210*    (MINIMO, MAXIMO, VENCIMIENTO) YA EVALUADAS                  *
005220 4210-IMPRIMIR-DETALHE.
005230     MOVE "N" TO ACHADO-PRODUTO.
005240     MOVE SLD-PRODUTO-ID(IDX-SALDO-B) TO CHAVE-PRODUTO.
005250     PERFORM 9100-BUSCAR-PRODUTO THRU 9100-EXIT.
005260     MOVE "N" TO ACHADO-LOTE.
005270     MOVE SLD-LOTE-ID(IDX-SALDO-B) TO CHAVE-LOTE.
005280     PERFORM 9200-BUSCAR-LOTE THRU 9200-EXIT.
005290     MOVE SPACES TO LINHA-RELATORIO.
005300     MOVE SLD-PRODUTO-ID(IDX-SALDO-B) TO DET-PRODUTO-ID.
005310     IF ACHADO-PRODUTO-SIM
005320         MOVE CAD-PRD-NOME(IDX-PRODUTO-B) TO DET-PRODUTO-NOME
005330     ELSE
005340         MOVE SPACES TO DET-PRODUTO-NOME
005350     END-IF.
005360     MOVE SLD-LOTE-ID(IDX-SALDO-B) TO DET-LOTE-ID.
005370     IF ACHADO-LOTE-SIM
005380         MOVE CAD-LOT-NOME(IDX-LOTE-B) TO DET-LOTE-NOME
005390     ELSE
005400         MOVE SPACES TO DET-LOTE-NOME
005410     END-IF.
005420     MOVE SLD-QUANTIDADE(IDX-SALDO-B) TO DET-QUANTIDADE.
005430*    MINIMO = CERO SIGNIFICA "SIN MINIMO DEFINIDO" PARA ESTE SALDO -  *
005440*    NO SE MARCA LA BANDERA EN ESE CASO, PARA NO REPORTAR FALSOS     *
005450*    ALARMAS SOBRE PRODUCTOS QUE NO TIENEN POLITICA DE MINIMO        *
005460     MOVE SPACE TO DET-FLAG-MIN.
005470     IF SLD-MINIMO(IDX-SALDO-B) > ZERO
005480         AND SLD-QUANTIDADE(IDX-SALDO-B) <
005490               SLD-MINIMO(IDX-SALDO-B)
005500         MOVE "*" TO DET-FLAG-MIN
005510     END-IF.
005520*    MISMO CRITERIO PARA EL MAXIMO - MAXIMO = CERO ES "SIN TOPE"     *
005530     MOVE SPACE TO DET-FLAG-MAX.
005540     IF SLD-MAXIMO(IDX-SALDO-B) > ZERO
005550         AND SLD-QUANTIDADE(IDX-SALDO-B) >
005560               SLD-MAXIMO(IDX-SALDO-B)
005570         MOVE "*" TO DET-FLAG-MAX
005580     END-IF.
005590*    LOTE SIN FECHA DE VENCIMIENTO (ZERO) O LOTE NO ENCONTRADO EN LA *
005600*    TABLA (9200-BUSCAR-LOTE) SIMPLEMENTE NO TIENE BANDERA DE        *
005610*    VENCIMIENTO - NO ES UN ERROR, ES UN LOTE SIN CONTROL DE PLAZO   *
005620     MOVE SPACE TO DET-FLAG-VENC.
005630     IF ACHADO-LOTE-SIM
005640         AND CAD-LOT-DATA-VALIDADE(IDX-LOTE-B) NOT = ZERO
005650*    "*" = YA VENCIDO - COMPARACION DIRECTA CONTRA LA FECHA DE       *
005660*    PROCESO, SIN NECESIDAD DE SUMAR NADA                           *
005670         IF COR-DATA-PROCESSO > CAD-LOT-DATA-VALIDADE(IDX-LOTE-B  )
005680             MOVE "*" TO DET-FLAG-VENC
005690         ELSE
005700*    BANDERA "PROXIMO A VENCER" - DESDE OT-1158 SE COMPARA CONTRA *
005710*    LA FECHA EXACTA DE PROCESO MAS 30 DIAS (DATA-LIMITE-         *
005720*    PROXIMO, CALCULADA DIA POR DIA EN 3100-SOMAR-30-DIAS), YA NO *
005730*    POR APROXIMACION DE MES CALENDARIO (VER OT-0361, REEMPLAZADO)*
005740             IF DATA-LIMITE-PROXIMO > CAD-LOT-DATA-VALIDADE(I     DX-LOTE-
005750                 MOVE "P" TO DET-FLAG-VENC
005760             END-IF
005770         END-IF
005780     END-IF.
005790     WRITE REG-RELATORIO FROM LINHA-DETALHE
005800         AFTER ADVANCING 1 LINE.
005810 4210-EXIT.
005820     EXIT.
005830*    SUBTOTAL DEL ALMACEN - CANTIDAD TOTAL Y NUMERO DE LINEAS     *
005840*    USA LOS ACUMULADORES DEL PROPIO ALMACEN (NO LOS GENERALES),     *
005850*    LIMPIADOS EN 4100 AL ENTRAR A ESTE ALMACEN; LA LINEA EN BLANCO   *
005860*    DE ABAJO SEPARA VISUALMENTE ESTE SUBTOTAL DEL TITULO DEL        *
005870*    PROXIMO ALMACEN                                                 *
005880 4300-IMPRIMIR-SUBTOTAL.
005890     MOVE SPACES TO LINHA-RELATORIO.
005900     MOVE "SUBTOTAL ALMACEN:   " TO SUB-LIT.
005910     MOVE TOTAL-QUANT-ALMOX TO SUB-QUANTIDADE.
005920     MOVE "LINEAS:             " TO SUB-LIT2.
005930     MOVE QTD-LINHAS-ALMOX TO SUB-LINHAS.
005940     WRITE REG-RELATORIO FROM LINHA-SUBTOTAL
005950         AFTER ADVANCING 2 LINES.
005960     MOVE SPACES TO LINHA-RELATORIO.
005970     WRITE REG-RELATORIO FROM LINHA-RELATORIO
005980         AFTER ADVANCING 1 LINE.
005990 4300-EXIT.
006000     EXIT.
006010*    TOTALES GENERALES DEL INFORME MAS LOS CONTADORES DE LA       *
006020*    CORRIDA (LEIDOS, ACEPTADOS, RECHAZADOS, MOVIDO POR TIPO)    *
006030 5000-IMPRIMIR-TOTAIS-GERAIS.
006040     MOVE SPACES TO LINHA-RELATORIO.
006050     MOVE "TOTAIS GERAIS" TO TOT-LIT.
006060     WRITE REG-RELATORIO FROM LINHA-TOTAL
006070         AFTER ADVANCING 2 LINES.
006080     MOVE "QUANTIDADE TOTAL EM ESTOQUE" TO TOT-LIT.
006090     MOVE TOTAL-QUANT-GERAL TO TOT-VALOR.
006100     WRITE REG-RELATORIO FROM LINHA-TOTAL
006110         AFTER ADVANCING 1 LINE.
006120     MOVE "TOTAL DE REGISTROS DE SALDO" TO TOT-LIT.
006130     MOVE QTD-REGOS-GERAL TO TOT-VALOR.
006140     WRITE REG-RELATORIO FROM LINHA-TOTAL
006150         AFTER ADVANCING 1 LINE.
006160     MOVE "SOLICITACOES LIDAS" TO TOT-LIT.
006170     MOVE COR-QTD-LIDOS TO TOT-VALOR.
006180     WRITE REG-RELATORIO FROM LINHA-TOTAL
006190         AFTER ADVANCING 1 LINE.
006200     MOVE "SOLICITACOES ACEITAS" TO TOT-LIT.
006210     MOVE COR-QTD-ACEITOS TO TOT-VALOR.
006220     WRITE REG-RELATORIO FROM LINHA-TOTAL
006230         AFTER ADVANCING 1 LINE.
006240     MOVE "SOLICITACOES REJEITADAS" TO TOT-LIT.
006250     MOVE COR-QTD-REJEITADOS TO TOT-VALOR.
006260     WRITE REG-RELATORIO FROM LINHA-TOTAL
006270         AFTER ADVANCING 1 LINE.
006280*    LOS CUATRO CONTADORES POR TIPO (E/T/P/S) VIENEN ACUMULADOS      *
006290*    DESDE PROC-MOVIMENTO, EN 7000-GRAVAR-HISTORICO DE ALLA -        *
006300*    ESTA FASE SOLO LOS IMPRIME, NO LOS RECALCULA                    *
006310     MOVE "QUANTIDADE MOVIDA TIPO E" TO TOT-LIT.
006320     MOVE COR-QTD-MOV-E TO TOT-VALOR.
006330     WRITE REG-RELATORIO FROM LINHA-TOTAL
006340         AFTER ADVANCING 1 LINE.
006350     MOVE "QUANTIDADE MOVIDA TIPO T" TO TOT-LIT.
006360     MOVE COR-QTD-MOV-T TO TOT-VALOR.
006370     WRITE REG-RELATORIO FROM LINHA-TOTAL
006380         AFTER ADVANCING 1 LINE.
006390     MOVE "QUANTIDADE MOVIDA TIPO P" TO TOT-LIT.
006400     MOVE COR-QTD-MOV-P TO TOT-VALOR.
006410     WRITE REG-RELATORIO FROM LINHA-TOTAL
006420         AFTER ADVANCING 1 LINE.
006430     MOVE "QUANTIDADE MOVIDA TIPO S" TO TOT-LIT.
006440     MOVE COR-QTD-MOV-S TO TOT-VALOR.
006450     WRITE REG-RELATORIO FROM LINHA-TOTAL
006460         AFTER ADVANCING 1 LINE.
006470*    OT-1162 - LOS CONTADORES DE LA CARGA INICIAL (CARGA-ESTOQUE)
006480*    NO TENIAN SALIDA VISIBLE EN NINGUNA PARTE; SE IMPRIMEN AQUI
006490     MOVE "LOTES INSERIDOS NA CARGA INICIAL" TO TOT-LIT.
006500     MOVE COR-QTD-CARGA-INS TO TOT-VALOR.
006510     WRITE REG-RELATORIO FROM LINHA-TOTAL
006520         AFTER ADVANCING 1 LINE.
006530     MOVE "LOTES IGNORADOS NA CARGA INICIAL" TO TOT-LIT.
006540     MOVE COR-QTD-CARGA-IGN TO TOT-VALOR.
006550     WRITE REG-RELATORIO FROM LINHA-TOTAL
006560         AFTER ADVANCING 1 LINE.
006570 5000-EXIT.
006580     EXIT.
006590*    UNICO ARCHIVO QUE QUEDA ABIERTO AL LLEGAR AQUI ES RELATORIO-   *
006600*    FILE - LOS CUATRO DE ENTRADA YA SE CERRARON CADA UNO AL        *
006610*    TERMINAR SU PROPIA CARGA, EN 2100/2200/2300/2400               *
006620 9000-FINALIZAR.
006630     CLOSE RELATORIO-FILE.
006640 9000-EXIT.
006650     EXIT.
006660*    BUSQUEDA LINEAL DE PRODUTO POR CHAVE-PRODUTO                 *
006670*    SI NO SE ENCUENTRA, ACHADO-PRODUTO QUEDA EN "N" (VALOR         *
006680*    INICIAL FIJADO POR EL LLAMADOR EN 4210) Y EL NOMBRE SALE EN    *
006690*    BLANCO EN EL INFORME, EN VEZ DE RECHAZAR LA LINEA               *
006700 9100-BUSCAR-PRODUTO.
006710     SET IDX-PRODUTO-B TO 1.
006720 9100-COMPARAR.
006730     IF IDX-PRODUTO-B NOT < IDX-PRODUTO
006740         GO TO 9100-EXIT
006750     END-IF.
006760     IF CAD-PRD-ID(IDX-PRODUTO-B) = CHAVE-PRODUTO
006770         MOVE "S" TO ACHADO-PRODUTO
006780         GO TO 9100-EXIT
006790     END-IF.
006800     SET IDX-PRODUTO-B UP BY 1.
006810     GO TO 9100-COMPARAR.
006820 9100-EXIT.
006830     EXIT.
006840*    BUSQUEDA LINEAL DE LOTE POR CHAVE-LOTE                       *
006850*    MISMO CRITERIO QUE 9100 - SI NO SE ENCUENTRA, LAS BANDERAS DE  *
006860*    VENCIMIENTO DE 4210 SIMPLEMENTE NO SE EVALUAN PARA ESA LINEA   *
006870 9200-BUSCAR-LOTE.
006880     SET IDX-LOTE-B TO 1.
006890 9200-COMPARAR.
006900     IF IDX-LOTE-B NOT < IDX-LOTE
006910         GO TO 9200-EXIT
006920     END-IF.
006930     IF CAD-LOT-ID(IDX-LOTE-B) = CHAVE-LOTE
006940         MOVE "S" TO ACHADO-LOTE
006950         GO TO 9200-EXIT
006960     END-IF.
006970     SET IDX-LOTE-B UP BY 1.
006980     GO TO 9200-COMPARAR.
006990 9200-EXIT.
007000     EXIT.
