000010******************************************************************
000020*    COPY      ALMXHST                                          *
000030*    DESCRIPCION  LAYOUT DEL HISTORICO DE MOVIMIENTOS (SALIDA    *
000040*                 DEL PROCESO BATCH) - ARCHIVO MOVHIST-FILE      *
000050*    LONGITUD     160 BYTES                                    *
000060******************************************************************
000070 01  REG-MOVTO-HIST.
000080*    NUMERO SECUENCIAL DEL MOVIMIENTO DENTRO DE LA CORRIDA
000090     02  MOV-ID                  PIC 9(07).
000100     02  MOV-TIPO                PIC X(01).
000110     02  MOV-ALMOX-ORIGEM        PIC 9(05).
000120     02  MOV-ALMOX-DESTINO       PIC 9(05).
000130     02  MOV-PRODUTO-ID          PIC 9(05).
000140     02  MOV-LOTE-ORIGEM         PIC 9(05).
000150     02  MOV-LOTE-DESTINO        PIC 9(05).
000160     02  MOV-QUANTIDADE          PIC 9(07).
000170*    FECHA DEL MOVIMIENTO, AAAAMMDD
000180     02  MOV-DATA                PIC 9(08).
000190*    REDEFINE DE LA FECHA DEL MOVIMIENTO POR COMPONENTES
000200     02  MOV-DATA-AAAAMMDD REDEFINES MOV-DATA.
000210         03  MOV-DATA-ANO        PIC 9(04).
000220         03  MOV-DATA-MES        PIC 9(02).
000230         03  MOV-DATA-DIA        PIC 9(02).
000240     02  MOV-RESPONSAVEL         PIC X(30).
000250*    'A' ACEPTADO  'R' RECHAZADO
000260     02  MOV-STATUS              PIC X(01).
000270         88  MOV-ACEITO          VALUE "A".
000280         88  MOV-REJEITADO       VALUE "R".
000290*    MOTIVO DE RECHAZO - EN BLANCO CUANDO MOV-STATUS = 'A'
000300     02  MOV-MOTIVO-REJ          PIC X(40).
000310     02  MOV-OBSERVACAO          PIC X(40).
000320*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT - AJUSTADO
000330*    PARA CALZAR LA LONGITUD DE REGISTRO DE 160 BYTES
000340     02  FILLER                  PIC X(01).
