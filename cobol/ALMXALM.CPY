000010******************************************************************
000020*    COPY      ALMXALM                                          *
000030*    DESCRIPCION  LAYOUT DEL MAESTRO DE ALMACENES (BODEGAS) DE  *
000040*                 LA RED DE CLINICAS - ARCHIVO ALMOX-FILE       *
000050*    LONGITUD     230 BYTES                                    *
000060*    PROPIETARIO  SECCION BODEGA CENTRAL                        *
000070*    MANTENCION   VER BITACORA DE CAMBIOS DEL PROGRAMA QUE      *
000080*                 INCLUYE ESTE COPY                             *
000090******************************************************************
000100 01  REG-ALMOX.
000110*    IDENTIFICADOR DEL ALMACEN (BODEGA) DENTRO DE LA RED
000120     02  ALM-ID                  PIC 9(05).
000130*    NOMBRE DEL ALMACEN
000140     02  ALM-NOME                PIC X(30).
000150*    DIRECCION / UBICACION FISICA DEL ALMACEN
000160     02  ALM-LOCALIZACAO         PIC X(40).
000170     02  ALM-TELEFONE            PIC X(20).
000180     02  ALM-EMAIL               PIC X(40).
000190*    SECTOR (SETOR) PROPIETARIO DEL ALMACEN
000200     02  ALM-SETOR-ID            PIC 9(05).
000210*    INDICADOR DE ALMACEN ACTIVO/INACTIVO
000220     02  ALM-ATIVO               PIC X(01).
000230         88  ALM-ATIVO-SIM       VALUE "S".
000240         88  ALM-ATIVO-NAO       VALUE "N".
000250*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
000260     02  FILLER                  PIC X(89).
