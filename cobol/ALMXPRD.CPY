000010******************************************************************
000020*    COPY      ALMXPRD                                          *
000030*    DESCRIPCION  LAYOUT DEL MAESTRO DE PRODUCTOS/ITEMS DE      *
000040*                 BODEGA - ARCHIVO PRODUTO-FILE                 *
000050*    LONGITUD     200 BYTES                                    *
000060*    PROPIETARIO  SECCION BODEGA CENTRAL                        *
000070******************************************************************
000080 01  REG-PRODUTO.
000090     02  PRD-ID                  PIC 9(05).
000100     02  PRD-NOME                PIC X(30).
000110     02  PRD-DESCRICAO           PIC X(60).
000120*    ALMACEN POR DEFECTO DEL PRODUCTO (0 = SIN ALMACEN FIJO)
000130     02  PRD-ALMOX-ID            PIC 9(05).
000140     02  PRD-UNMEDI-ID           PIC 9(03).
000150     02  PRD-CODBARRAS           PIC X(20).
000160*    TEMPERATURA IDEAL DE ALMACENAMIENTO, 1 DECIMAL, SOLO
000170*    INFORMATIVO - NO PARTICIPA EN NINGUN CALCULO DE STOCK
000180     02  PRD-TEMP-IDEAL          PIC S9(02)V9(01).
000190*    STOCK MAXIMO - USADO EN LA VERIFICACION DE DISPONIBILIDAD
000200*    DE LAS ENTRADAS (TIPO 'E') Y EN LA BANDERA ABOVE-MAX
000210     02  PRD-STQ-MAX             PIC 9(07).
000220*    STOCK MINIMO - USADO EN LA BANDERA BELOW-MIN
000230     02  PRD-STQ-MIN             PIC 9(07).
000240     02  PRD-PNT-PEDIDO          PIC 9(07).
000250*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
000260     02  FILLER                  PIC X(53).
