000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PROC-MOVIMENTO.
000030 AUTHOR.        R. ESPINOZA.
000040 INSTALLATION.  CLINICA SAN RAFAEL - DEPTO DE INFORMATICA.
000050 DATE-WRITTEN.  22/03/1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO BODEGA CENTRAL.
000080*****************************************************************
000090*                                                                *
000100*    PROGRAMA    PROC-MOVIMENTO                                 *
000110*    PROPOSITO   MOTOR PRINCIPAL DEL PROCESO BATCH DE            *
000120*                MOVIMIENTO DE EXISTENCIAS ENTRE ALMACENES,      *
000130*                LOTES Y SECTORES DE LA RED DE CLINICAS.        *
000140*                                                                *
000150*    ENTRADA     ALMOX-FILE, PRODUTO-FILE, LOTE-FILE,           *
000160*                SETOR-FILE, USUARIO-FILE, ITENS-ALMOX-FILE,    *
000170*                MOVREQ-FILE (SOLICITUDES DE MOVIMIENTO)        *
000180*    SALIDA      MOVHIST-FILE (HISTORICO), ITENS-ALMOX-FILE Y    *
000190*                LOTE-FILE REGRABADOS AL FINAL DE LA CORRIDA     *
000200*                                                                *
000210*    TIPOS DE SOLICITUD (REQ-TIPO)                               *
000220*       E  ENTRADA DE MERCADERIA (SIN ORIGEN)                   *
000230*       T  TRANSFERENCIA ENTRE ALMACENES POR PRODUTO/LOTE       *
000240*       P  TRANSFERENCIA DE LOTE, CON DIVISION DE LOTE SI LA    *
000250*          CANTIDAD PEDIDA ES MENOR QUE EL SALDO DE ORIGEN       *
000260*       S  MOVIMIENTO ENTRE SECTORES (DESPACHO A SECTOR,        *
000270*          SIEMPRE TRATADO COMO SALIDA DE BODEGA)                *
000280*                                                                *
000290*    BITACORA DE CAMBIOS                                        *
000300*    FECHA      PROGRAMADOR  OT/TICKET  DESCRIPCION             *
000310*    ---------- ------------ ---------- ----------------------- *
000320*    22/03/1989 R.ESPINOZA   OT-0119    VERSION ORIGINAL -       *
000330*                                       SOLO ENTRADA Y          *
000340*                                       TRANSFERENCIA SIMPLE    *
000350*    14/09/1990 R.ESPINOZA   OT-0211    SE AGREGA VALIDACION DE *
000360*                                       ALMACEN INACTIVO        *
000370*    03/02/1992 L.FUENTES    OT-0356    SE AGREGA TRANSFERENCIA *
000380*                                       DE LOTE CON DIVISION    *
000390*                                       (TIPO P) - CREA LOTE    *
000400*                                       DERIVADO EN MEMORIA     *
000410*    17/06/1993 L.FUENTES    OT-0402    SE CORRIGE CALCULO DE   *
000420*                                       ESTOQUE MAXIMO - SOLO   *
000430*                                       APLICA A ENTRADAS              OT0
000440*    21/01/1995 L.FUENTES    OT-0548    SE AGREGA MOVIMIENTO    *
000450*                                       ENTRE SECTORES (TIPO S) *
000460*    09/04/1997 M.CONTRERAS  OT-0688    SE AUMENTA LA TABLA DE  *
000470*                                       LOTES EN MEMORIA A      *
000480*                                       3000 OCURRENCIAS        *
000490*    30/11/1998 M.CONTRERAS  OT-0734    REVISION AÑO 2000 - LAS *
000500*                                       FECHAS DE SOLICITUD Y   *
000510*                                       DE LOTE YA VIENEN CON 4 *
000520*                                       DIGITOS DE AÑO                Y2K0
000530*    18/01/1999 M.CONTRERAS  OT-0745    PRUEBA DE CORTE DE      *
000540*                                       SIGLO SOBRE MOVREQ-FILE *
000550*                                       - SIN OBSERVACIONES            Y2K
000560*    25/06/2003 J.SOTO       OT-0919    SE AGREGA SWITCH UPSI-0 *
000570*                                       PARA TRAZA DE          *
000580*                                       DEPURACION POR SOLICITUD       OT0
000590*    12/09/2007 P.ALARCON    OT-1128    SE INCORPORA AL PROCESO *
000600*                                       BATCH CONTROLADO POR    *
000610*                                       MENU-ESTOQUE; FECHA DE  *
000620*                                       PROCESO TOMADA DE LA    *
000630*                                       PRIMERA SOLICITUD LEIDA,*
000640*                                       NUNCA DEL RELOJ                OT1
000650*    28/11/2007 J.SOTO       OT-1134    SE CORRIGE MOV-LOTE-     *
000660*                                       DESTINO EN EL HISTORICO  *
000670*                                       DE TIPO P RECHAZADO -    *
000680*                                       QUEDABA CON EL LOTE      *
000690*                                       DERIVADO DE LA SOLICITUD *
000700*                                       ANTERIOR EN VEZ DE       *
000710*                                       REQ-LOTE-DESTINO                OT
000720*    10/01/2008 J.SOTO       OT-1143    SE CORRIGE PRODUTO-   *
000730*                                       MOVTO EN EL HISTORICO DE *
000740*                                       TIPO P Y S RECHAZADOS -  *
000750*                                       QUEDABA CON EL PRODUTO   *
000760*                                       DE LA SOLICITUD ANTERIOR *
000770*                                       CUANDO SE RECHAZABA      *
000780*                                       ANTES DE ASIGNARLO; SE   *
000790*                                       FIJA AHORA AL INICIO DE  *
000800*                                       3100-TRATAR-REQUISICAO          OT
000810*    30/01/2008 J.SOTO       OT-1159    SE CORRIGE REACTIVACION  *
000820*                                       INDEBIDA DE SALDO -      *
000830*                                       9600-BUSCAR-SALDO        *
000840*                                       IGNORABA SLD-ATIVO Y  *
000850*                                       4400/5500 PODIAN ABONAR  *
000860*                                       SOBRE UN SALDO YA        *
000870*                                       CERRADO POR 5200-TRANSF- *
000880*                                       TOTAL; 9600 AHORA EXIGE  *
000890*                                       ATIVO = "S" Y 8000-      *
000900*                                       REGRAVAR-SALDOS YA NO    *
000910*                                       ESCRIBE LOS INACTIVOS            O
000920*    14/03/2008 P.ALARCON    OT-1167    4000-PROCESSAR-ENTRADA-  *
000930*                                       TRANSF ACEPTABA TIPO T  *
000940*                                       CON REQ-LOTE-ORIGEM/     *
000950*                                       DESTINO INEXISTENTE -    *
000960*                                       SOLO SE VALIDABA CONTRA  *
000970*                                       EL SALDO, NUNCA CONTRA O *
000980*                                       LOTE-FILE; SE AGREGA     *
000990*                                       9300-BUSCAR-LOTE PARA    *
001000*                                       AMBOS LOTES ANTES DE     *
001010*                                       DEBITAR/ACREDITAR              OT1
001020*                                                                *
001030*****************************************************************
001040 ENVIRONMENT DIVISION.
001050 CONFIGURATION SECTION.
001060 SPECIAL-NAMES.
001070     UPSI-0 IS SWITCH-DEPURACAO
001080         ON STATUS IS MODO-DEPURACAO
001090         OFF STATUS IS MODO-NORMAL.
001100 INPUT-OUTPUT SECTION.
001110 FILE-CONTROL.
001120     SELECT ALMOX-FILE ASSIGN TO ALMOXDD
001130         ORGANIZATION IS SEQUENTIAL.
001140
001150     SELECT PRODUTO-FILE ASSIGN TO PRODDD
001160         ORGANIZATION IS SEQUENTIAL.
001170
001180     SELECT LOTE-FILE ASSIGN TO LOTEDD
001190         ORGANIZATION IS SEQUENTIAL.
001200
001210     SELECT SETOR-FILE ASSIGN TO SETORDD
001220         ORGANIZATION IS SEQUENTIAL.
001230
001240     SELECT USUARIO-FILE ASSIGN TO USUADD
001250         ORGANIZATION IS SEQUENTIAL.
001260
001270     SELECT ITENS-ALMOX-FILE ASSIGN TO SALDODD
001280         ORGANIZATION IS SEQUENTIAL.
001290
001300     SELECT MOVREQ-FILE ASSIGN TO REQDD
001310         ORGANIZATION IS SEQUENTIAL.
001320
001330     SELECT MOVHIST-FILE ASSIGN TO HISTDD
001340         ORGANIZATION IS SEQUENTIAL.
001350 DATA DIVISION.
001360 FILE SECTION.
001370*    MAESTRO DE ALMACENES - SOLO SE LEE (ORIGEN/DESTINO DE LAS
001380*    SOLICITUDES); NO SE REGRABA POR ESTA FASE
001390 FD  ALMOX-FILE
001400     LABEL RECORD IS STANDARD.
001410 COPY ALMXALM.
001420
001430*    MAESTRO DE PRODUTOS - SOLO SE LEE, PARA EL ESTOQUE MAXIMO/
001440*    MINIMO POR DEFECTO
001450 FD  PRODUTO-FILE
001460     LABEL RECORD IS STANDARD.
001470 COPY ALMXPRD.
001480
001490*    MAESTRO DE LOTES - SE LEE AL INICIO Y SE REGRABA AL FINAL
001500*    (8100-REGRAVAR-LOTES), INCLUYENDO LOS LOTES DERIVADOS
001510*    CREADOS DURANTE LA CORRIDA
001520 FD  LOTE-FILE
001530     LABEL RECORD IS STANDARD.
001540 COPY ALMXLOT.
001550
001560*    MAESTRO DE SETORES - SOLO SE LEE, PARA VALIDAR TIPO S
001570 FD  SETOR-FILE
001580     LABEL RECORD IS STANDARD.
001590 COPY ALMXSET.
001600
001610*    MAESTRO DE USUARIOS - SOLO SE LEE, PARA VALIDAR EL
001620*    RESPONSABLE DE UN DESPACHO A SETOR
001630 FD  USUARIO-FILE
001640     LABEL RECORD IS STANDARD.
001650 COPY ALMXUSU.
001660
001670*    SALDOS DE EXISTENCIA POR ALMACEN/PRODUTO/LOTE - SE LEE AL
001680*    INICIO Y SE REGRABA AL FINAL (8000-REGRAVAR-SALDOS), YA CON
001690*    TODOS LOS MOVIMIENTOS DE LA CORRIDA APLICADOS
001700 FD  ITENS-ALMOX-FILE
001710     LABEL RECORD IS STANDARD.
001720 COPY ALMXIAL.
001730
001740*    ENTRADA - LAS SOLICITUDES DE MOVIMIENTO DEL DIA, UNA POR
001750*    REGISTRO, EN EL ORDEN EN QUE FUERON GENERADAS
001760 FD  MOVREQ-FILE
001770     LABEL RECORD IS STANDARD.
001780 COPY ALMXREQ.
001790
001800*    SALIDA - UN REGISTRO DE HISTORICO POR CADA SOLICITUD LEIDA,
001810*    ACEPTADA O RECHAZADA, CON EL MOTIVO DE RECHAZO CUANDO
001820*    CORRESPONDA
001830 FD  MOVHIST-FILE
001840     LABEL RECORD IS STANDARD.
001850 COPY ALMXHST.
001860 WORKING-STORAGE SECTION.
001870*    TABLAS EN MEMORIA CARGADAS UNA VEZ AL INICIO DE LA CORRIDA, *
001880*    A PARTIR DE LOS ARCHIVOS MAESTROS - TODA BUSQUEDA POR       *
001890*    CLAVE SE HACE CONTRA ESTAS TABLAS, NUNCA RELEYENDO DISCO    *
001900 01  TABELA-ALMOX.
001910     02  ALX-OCORRENCIA OCCURS 50 TIMES
001920                           INDEXED BY IDX-ALMOX
001930                                      IDX-ALMOX-B.
001940         03  ALX-ID           PIC 9(05).
001950         03  ALX-ATIVO        PIC X(01).
001960         03  FILLER              PIC X(10).
001970 01  TABELA-PRODUTO.
001980     02  PRD-OCORRENCIA OCCURS 500 TIMES
001990                           INDEXED BY IDX-PRODUTO
002000                                      IDX-PRODUTO-B.
002010         03  CAD-PRD-ID           PIC 9(05).
002020         03  CAD-PRD-STQ-MAX      PIC 9(07).
002030         03  CAD-PRD-STQ-MIN      PIC 9(07).
002040         03  FILLER              PIC X(10).
002050 01  TABELA-LOTE.
002060     02  LOT-OCORRENCIA OCCURS 3000 TIMES
002070                           INDEXED BY IDX-LOTE
002080                                      IDX-LOTE-B.
002090         03  CAD-LOT-ID             PIC 9(05).
002100         03  CAD-LOT-NOME           PIC X(20).
002110         03  CAD-LOT-PRODUTO-ID     PIC 9(05).
002120         03  CAD-LOT-DATA-FABRIC    PIC 9(08).
002130         03  CAD-LOT-DATA-VALIDADE  PIC 9(08).
002140         03  FILLER                PIC X(10).
002150 01  TABELA-SETOR.
002160     02  SET-OCORRENCIA OCCURS 50 TIMES
002170                           INDEXED BY IDX-SETOR
002180                                      IDX-SETOR-B.
002190         03  CAD-SET-ID           PIC 9(05).
002200         03  FILLER              PIC X(10).
002210 01  TABELA-USUARIO.
002220     02  USU-OCORRENCIA OCCURS 200 TIMES
002230                           INDEXED BY IDX-USUARIO
002240                                      IDX-USUARIO-B.
002250         03  CAD-USU-ID           PIC 9(05).
002260         03  FILLER              PIC X(10).
002270*    TABLA DE SALDOS - CRECE DURANTE LA CORRIDA CUANDO SE CREAN  *
002280*    SALDOS NUEVOS (DESTINO SIN SALDO PREVIO, O LOTE DERIVADO)   *
002290 01  TABELA-SALDO.
002300     02  SLD-OCORRENCIA OCCURS 5000 TIMES
002310                           INDEXED BY IDX-SALDO
002320                                      IDX-SALDO-B.
002330         03  SLD-ID           PIC 9(07).
002340         03  SLD-ALMOX-ID     PIC 9(05).
002350         03  SLD-PRODUTO-ID   PIC 9(05).
002360         03  SLD-LOTE-ID      PIC 9(05).
002370         03  SLD-QUANTIDADE   PIC 9(07).
002380         03  SLD-MINIMO       PIC 9(07).
002390         03  SLD-MAXIMO       PIC 9(07).
002400         03  SLD-ATIVO        PIC X(01).
002410         03  FILLER              PIC X(10).
002420*    CONTADOR EDITADO USADO SOLO EN LA TRAZA DE DEPURACION       *
002430 01  CONTADOR-EDICAO          PIC 9(07) VALUE ZERO.
002440 01  CONTADOR-EDICAO-R REDEFINES CONTADOR-EDICAO.
002450     02  CONTADOR-EDIT        PIC Z(6)9.
002460 77  QTD-LIDOS                PIC 9(07) COMP VALUE ZERO.
002470 77  QTD-ACEITOS              PIC 9(07) COMP VALUE ZERO.
002480 77  QTD-REJEITADOS           PIC 9(07) COMP VALUE ZERO.
002490 77  QTD-MOV-E                PIC 9(07) COMP VALUE ZERO.
002500 77  QTD-MOV-T                PIC 9(07) COMP VALUE ZERO.
002510 77  QTD-MOV-P                PIC 9(07) COMP VALUE ZERO.
002520 77  QTD-MOV-S                PIC 9(07) COMP VALUE ZERO.
002530 77  PROX-MOV-ID              PIC 9(07) COMP VALUE 1.
002540 77  PROX-ID-SALDO            PIC 9(07) COMP VALUE 1.
002550 77  PROX-LOTE-ID             PIC 9(05) COMP VALUE 1.
002560 77  DATA-PROCESSO-LIDA       PIC X(01) VALUE "N".
002570 77  PRODUTO-MOVTO            PIC 9(05) VALUE ZERO.
002580 77  LOTE-DESTINO-EFETIVO     PIC 9(05) VALUE ZERO.
002590 77  SUFIXO-LOTE-DERIVADO     PIC 9(05) VALUE ZERO.
002600 77  STATUS-MOVTO             PIC X(01) VALUE "A".
002610     88  ACEITO-SIM               VALUE "A".
002620 77  MOTIVO-REJEICAO          PIC X(40) VALUE SPACES.
002630 77  REJEITADO                PIC X(01) VALUE "N".
002640     88  REJEITADO-SIM            VALUE "S".
002650 77  ACHADO-ALMOX             PIC X(01) VALUE "N".
002660     88  ACHADO-ALMOX-SIM         VALUE "S".
002670 77  ACHADO-PRODUTO           PIC X(01) VALUE "N".
002680     88  ACHADO-PRODUTO-SIM       VALUE "S".
002690 77  ACHADO-LOTE              PIC X(01) VALUE "N".
002700     88  ACHADO-LOTE-SIM          VALUE "S".
002710 77  ACHADO-SETOR             PIC X(01) VALUE "N".
002720     88  ACHADO-SETOR-SIM         VALUE "S".
002730 77  ACHADO-USUARIO           PIC X(01) VALUE "N".
002740     88  ACHADO-USUARIO-SIM       VALUE "S".
002750 77  ACHADO-SALDO             PIC X(01) VALUE "N".
002760     88  ACHADO-SALDO-SIM         VALUE "S".
002770 77  CHAVE-ALMOX              PIC 9(05) VALUE ZERO.
002780 77  CHAVE-PRODUTO            PIC 9(05) VALUE ZERO.
002790 77  CHAVE-LOTE               PIC 9(05) VALUE ZERO.
002800 77  CHAVE-SETOR              PIC 9(05) VALUE ZERO.
002810 77  CHAVE-USUARIO            PIC 9(05) VALUE ZERO.
002820 77  CHAVE-SALDO-ALMOX        PIC 9(05) VALUE ZERO.
002830 77  CHAVE-SALDO-PRODUTO      PIC 9(05) VALUE ZERO.
002840 77  CHAVE-SALDO-LOTE         PIC 9(05) VALUE ZERO.
002850 LINKAGE SECTION.
002860 COPY ALMXCTL.
002870 PROCEDURE DIVISION USING REG-CONTROLE-CORRIDA.
002880 0000-INICIO.
002890     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-EXIT.
002900     PERFORM 2000-CARREGAR-TABELAS THRU 2000-EXIT.
002910     PERFORM 3000-PROCESSAR-REQUISICOES THRU 3000-EXIT.
002920     PERFORM 8000-REGRAVAR-SALDOS THRU 8000-EXIT.
002930     PERFORM 8100-REGRAVAR-LOTES THRU 8100-EXIT.
002940     PERFORM 9900-FINALIZAR THRU 9900-EXIT.
002950     GOBACK.
002960*    ABRE TODOS LOS ARCHIVOS DE ESTA FASE                        *
002970*    LOS SEIS MAESTROS Y EL ARCHIVO DE SALDOS SE ABREN EN MODO
002980*    ENTRADA PORQUE SE VUELCAN COMPLETOS A MEMORIA EN 2000-
002990*    CARREGAR-TABELAS; MOVHIST-FILE SE ABRE EN SALIDA PORQUE SE
003000*    ESCRIBE UN REGISTRO POR CADA SOLICITUD LEIDA, ACEPTADA O
003010*    RECHAZADA - NO SOLO LAS ACEPTADAS
003020 1000-ABRIR-ARQUIVOS.
003030     OPEN INPUT ALMOX-FILE.
003040     OPEN INPUT PRODUTO-FILE.
003050     OPEN INPUT LOTE-FILE.
003060     OPEN INPUT SETOR-FILE.
003070     OPEN INPUT USUARIO-FILE.
003080     OPEN INPUT ITENS-ALMOX-FILE.
003090     OPEN INPUT MOVREQ-FILE.
003100     OPEN OUTPUT MOVHIST-FILE.
003110 1000-EXIT.
003120     EXIT.
003130*    CARGA DE LAS SEIS TABLAS MAESTRAS EN MEMORIA                *
003140*    EL ORDEN DE CARGA NO IMPORTA PARA LAS BUSQUEDAS (TODAS SON
003150*    LINEALES POR CLAVE), PERO LOTE Y SALDO SE CARGAN DESPUES DE
003160*    PRODUTO PORQUE SUS PARAGRAFOS DE CARGA TAMBIEN CALCULAN EL
003170*    PROXIMO ID LIBRE (PROX-LOTE-ID / PROX-ID-SALDO) QUE SE
003180*    USARA MAS ADELANTE PARA LOS REGISTROS NUEVOS DE ESTA CORRIDA
003190 2000-CARREGAR-TABELAS.
003200     PERFORM 2100-CARREGAR-ALMOX   THRU 2100-EXIT.
003210     PERFORM 2200-CARREGAR-PRODUTO THRU 2200-EXIT.
003220     PERFORM 2300-CARREGAR-LOTE    THRU 2300-EXIT.
003230     PERFORM 2400-CARREGAR-SETOR   THRU 2400-EXIT.
003240     PERFORM 2500-CARREGAR-USUARIO THRU 2500-EXIT.
003250     PERFORM 2600-CARREGAR-SALDO   THRU 2600-EXIT.
003260 2000-EXIT.
003270     EXIT.
003280 2100-CARREGAR-ALMOX.
003290     SET IDX-ALMOX TO 1.
003300 2100-LER.
003310     READ ALMOX-FILE
003320         AT END GO TO 2100-FIM.
003330     MOVE ALM-ID    TO ALX-ID(IDX-ALMOX).
003340     MOVE ALM-ATIVO TO ALX-ATIVO(IDX-ALMOX).
003350     SET IDX-ALMOX UP BY 1.
003360     GO TO 2100-LER.
003370 2100-FIM.
003380     CLOSE ALMOX-FILE.
003390 2100-EXIT.
003400     EXIT.
003410*    EL PRODUTO SOLO APORTA A ESTA FASE SU ESTOQUE MAXIMO Y MINIMO
003420*    - ESE MINIMO/MAXIMO ES EL QUE HEREDA UN SALDO NUEVO CREADO
003430*    POR 4400-CREDITAR-DESTINO CUANDO AUN NO EXISTE PARA ESE
003440*    ALMACEN/LOTE
003450 2200-CARREGAR-PRODUTO.
003460     SET IDX-PRODUTO TO 1.
003470 2200-LER.
003480     READ PRODUTO-FILE
003490         AT END GO TO 2200-FIM.
003500     MOVE PRD-ID      TO CAD-PRD-ID(IDX-PRODUTO).
003510     MOVE PRD-STQ-MAX TO CAD-PRD-STQ-MAX(IDX-PRODUTO).
003520     MOVE PRD-STQ-MIN TO CAD-PRD-STQ-MIN(IDX-PRODUTO).
003530     SET IDX-PRODUTO UP BY 1.
003540     GO TO 2200-LER.
003550 2200-FIM.
003560     CLOSE PRODUTO-FILE.
003570 2200-EXIT.
003580     EXIT.
003590*    LA TABLA DE LOTES QUEDA ABIERTA A CRECIMIENTO - LOS LOTES   *
003600*    DERIVADOS DE UNA DIVISION (TIPO P) SE AGREGAN EN 5400       *
003610 2300-CARREGAR-LOTE.
003620     SET IDX-LOTE TO 1.
003630 2300-LER.
003640     READ LOTE-FILE
003650         AT END GO TO 2300-FIM.
003660     MOVE LOT-ID             TO CAD-LOT-ID(IDX-LOTE).
003670     MOVE LOT-NOME           TO CAD-LOT-NOME(IDX-LOTE).
003680     MOVE LOT-PRODUTO-ID     TO CAD-LOT-PRODUTO-ID(IDX-LOTE).
003690     MOVE LOT-DATA-FABRIC    TO CAD-LOT-DATA-FABRIC(IDX-LOTE).
003700     MOVE LOT-DATA-VALIDADE  TO CAD-LOT-DATA-VALIDADE(IDX-LOTE).
003710     IF LOT-ID NOT < PROX-LOTE-ID
003720         COMPUTE PROX-LOTE-ID = LOT-ID + 1
003730     END-IF.
003740     SET IDX-LOTE UP BY 1.
003750     GO TO 2300-LER.
003760 2300-FIM.
003770     CLOSE LOTE-FILE.
003780 2300-EXIT.
003790     EXIT.
003800*    SETOR-FILE SOLO SE USA PARA VALIDAR EXISTENCIA (TIPO S) -
003810*    NO TIENE CAMPOS PROPIOS DE MOVIMIENTO DE EXISTENCIA
003820 2400-CARREGAR-SETOR.
003830     SET IDX-SETOR TO 1.
003840 2400-LER.
003850     READ SETOR-FILE
003860         AT END GO TO 2400-FIM.
003870     MOVE SET-ID TO CAD-SET-ID(IDX-SETOR).
003880     SET IDX-SETOR UP BY 1.
003890     GO TO 2400-LER.
003900 2400-FIM.
003910     CLOSE SETOR-FILE.
003920 2400-EXIT.
003930     EXIT.
003940*    USUARIO-FILE SOLO SE USA PARA VALIDAR QUE EL RESPONSABLE DEL
003950*    DESPACHO A SETOR ESTE DADO DE ALTA
003960 2500-CARREGAR-USUARIO.
003970     SET IDX-USUARIO TO 1.
003980 2500-LER.
003990     READ USUARIO-FILE
004000         AT END GO TO 2500-FIM.
004010     MOVE USU-ID TO CAD-USU-ID(IDX-USUARIO).
004020     SET IDX-USUARIO UP BY 1.
004030     GO TO 2500-LER.
004040 2500-FIM.
004050     CLOSE USUARIO-FILE.
004060 2500-EXIT.
004070     EXIT.
004080*    LA TABLA DE SALDOS TAMBIEN QUEDA ABIERTA A CRECIMIENTO -    *
004090*    LOS SALDOS DE DESTINO SIN SALDO PREVIO SE AGREGAN DURANTE  *
004100*    EL PROCESAMIENTO DE LAS SOLICITUDES                        *
004110 2600-CARREGAR-SALDO.
004120     SET IDX-SALDO TO 1.
004130 2600-LER.
004140     READ ITENS-ALMOX-FILE
004150         AT END GO TO 2600-FIM.
004160     MOVE IAL-ID            TO SLD-ID(IDX-SALDO).
004170     MOVE IAL-ALMOX-ID      TO SLD-ALMOX-ID(IDX-SALDO).
004180     MOVE IAL-PRODUTO-ID    TO SLD-PRODUTO-ID(IDX-SALDO).
004190     MOVE IAL-LOTE-ID       TO SLD-LOTE-ID(IDX-SALDO).
004200     MOVE IAL-QUANTIDADE    TO SLD-QUANTIDADE(IDX-SALDO).
004210     MOVE IAL-ESTQ-MINIMO   TO SLD-MINIMO(IDX-SALDO).
004220     MOVE IAL-ESTQ-MAXIMO   TO SLD-MAXIMO(IDX-SALDO).
004230     MOVE IAL-ATIVO         TO SLD-ATIVO(IDX-SALDO).
004240     IF IAL-ID NOT < PROX-ID-SALDO
004250         COMPUTE PROX-ID-SALDO = IAL-ID + 1
004260     END-IF.
004270     SET IDX-SALDO UP BY 1.
004280     GO TO 2600-LER.
004290 2600-FIM.
004300     CLOSE ITENS-ALMOX-FILE.
004310     IF MODO-DEPURACAO
004320         COMPUTE CONTADOR-EDICAO = IDX-SALDO - 1
004330         DISPLAY "PROC-MOVIMENTO - SALDOS CARGADOS: "
004340                 CONTADOR-EDIT
004350     END-IF.
004360 2600-EXIT.
004370     EXIT.
004380*    LAZO PRINCIPAL - UNA SOLICITUD POR VEZ, HASTA FIN DE        *
004390*    MOVREQ-FILE                                                 *
004400 3000-PROCESSAR-REQUISICOES.
004410 3000-LER-REQUISICAO.
004420     READ MOVREQ-FILE
004430         AT END GO TO 3000-FIM.
004440     ADD 1 TO QTD-LIDOS.
004450*    OT-1128 - LA FECHA DE PROCESO DE LA CORRIDA (COR-DATA-PROCESSO,
004460*    USADA MAS ADELANTE POR RELAT-ESTOQUE PARA LAS BANDERAS DE
004470*    VENCIMIENTO) SE TOMA UNA SOLA VEZ, DE LA PRIMERA SOLICITUD
004480*    LEIDA - NUNCA DEL RELOJ DEL SERVIDOR DONDE CORRE EL BATCH
004490     IF DATA-PROCESSO-LIDA = "N"
004500         MOVE REQ-DATA TO COR-DATA-PROCESSO
004510         MOVE "S" TO DATA-PROCESSO-LIDA
004520     END-IF.
004530*    LOS INDICADORES DE RECHAZO SE REINICIAN EN CADA SOLICITUD -
004540*    SI NO SE LIMPIARAN AQUI, UNA SOLICITUD ACEPTADA PODRIA HEREDAR
004550*    EL MOTIVO DE RECHAZO DE LA SOLICITUD ANTERIOR
004560     MOVE "N" TO REJEITADO.
004570     MOVE SPACES TO MOTIVO-REJEICAO.
004580     MOVE "A" TO STATUS-MOVTO.
004590     PERFORM 3100-TRATAR-REQUISICAO THRU 3100-EXIT.
004600     PERFORM 7000-GRAVAR-HISTORICO THRU 7000-EXIT.
004610     GO TO 3000-LER-REQUISICAO.
004620 3000-FIM.
004630     CLOSE MOVREQ-FILE.
004640 3000-EXIT.
004650     EXIT.
004660*    DESPACHA LA SOLICITUD SEGUN SU TIPO - SI EL TIPO NO ES       *
004670*    NINGUNO DE LOS CUATRO CONOCIDOS, SE RECHAZA.  OT-1143:       *
004680*    PRODUTO-MOVTO SE FIJA AQUI, ANTES DE CUALQUIER VALIDACION    *
004690*    PROPIA DEL TIPO, PARA QUE EL HISTORICO NUNCA ARRASTRE EL     *
004700*    PRODUTO DE LA SOLICITUD ANTERIOR CUANDO ESTA SE RECHAZA      *
004710*    ANTES DE RESOLVERLO (TIPO P LO REEMPLAZA MAS ABAJO POR EL    *
004720*    PRODUTO REAL DEL LOTE DE ORIGEN, UNA VEZ ENCONTRADO)         *
004730 3100-TRATAR-REQUISICAO.
004740     MOVE REQ-PRODUTO-ID TO PRODUTO-MOVTO.
004750     IF REQ-TIPO-ENTRADA OR REQ-TIPO-TRANSF-LOTE
004760         PERFORM 4000-PROCESSAR-ENTRADA-TRANSF THRU 4000-EXIT
004770         GO TO 3100-EXIT
004780     END-IF.
004790     IF REQ-TIPO-TRANSF-PARCIAL
004800         PERFORM 5000-PROCESSAR-LOTE THRU 5000-EXIT
004810         GO TO 3100-EXIT
004820     END-IF.
004830     IF REQ-TIPO-SETOR
004840         PERFORM 6000-PROCESSAR-SETOR THRU 6000-EXIT
004850         GO TO 3100-EXIT
004860     END-IF.
004870     MOVE "S" TO REJEITADO.
004880     MOVE "TIPO DE SOLICITACAO INVALIDO" TO MOTIVO-REJEICAO.
004890 3100-EXIT.
004900     EXIT.
004910*    VALIDACIONES COMUNES A TODOS LOS TIPOS DE SOLICITUD -       *
004920*    CANTIDAD Y RESPONSABLE                                      *
004930 4100-VALIDAR-COMUM.
004940*    CANTIDAD CERO NO TIENE SENTIDO DE NEGOCIO PARA NINGUN TIPO -
004950*    SE SALE DE INMEDIATO, SIN EVALUAR EL RESPONSABLE
004960     IF REQ-QUANTIDADE = ZERO
004970         MOVE "S" TO REJEITADO
004980         MOVE "QUANTIDADE INVALIDA" TO MOTIVO-REJEICAO
004990         GO TO 4100-EXIT
005000     END-IF.
005010*    EL RESPONSABLE EN BLANCO NO CORTA EL FLUJO CON GO TO PORQUE
005020*    ES LA ULTIMA VALIDACION COMUN; CAE DIRECTO AL EXIT
005030     IF REQ-RESPONSAVEL = SPACES
005040         MOVE "S" TO REJEITADO
005050         MOVE "RESPONSAVEL OBRIGATORIO" TO MOTIVO-REJEICAO
005060     END-IF.
005070 4100-EXIT.
005080     EXIT.
005090*    TIPOS 'E' (ENTRADA) E 'T' (TRANSFERENCIA POR PRODUTO/LOTE)  *
005100 4000-PROCESSAR-ENTRADA-TRANSF.
005110     PERFORM 4100-VALIDAR-COMUM THRU 4100-EXIT.
005120     IF REJEITADO-SIM GO TO 4000-EXIT.
005130     MOVE REQ-PRODUTO-ID TO PRODUTO-MOVTO.
005140     MOVE PRODUTO-MOVTO TO CHAVE-PRODUTO.
005150     PERFORM 9200-BUSCAR-PRODUTO THRU 9200-EXIT.
005160     IF ACHADO-PRODUTO-SIM NOT = "S"
005170         MOVE "S" TO REJEITADO
005180         MOVE "PRODUTO NAO ENCONTRADO" TO MOTIVO-REJEICAO
005190         GO TO 4000-EXIT
005200     END-IF.
005210*    OT-0402 - EL TOPE DE ESTOQUE MAXIMO DEL PRODUTO SOLO SE
005220*    APLICA A ENTRADAS (TIPO E); UNA TRANSFERENCIA (TIPO T) SOLO
005230*    MUEVE EXISTENCIA YA DENTRO DE LA RED, NO LA AUMENTA, POR LO
005240*    QUE NO TIENE SENTIDO TOPARLA CONTRA EL MAXIMO
005250     IF REQ-TIPO-ENTRADA
005260         IF CAD-PRD-STQ-MAX(IDX-PRODUTO-B) NOT = ZERO
005270             AND REQ-QUANTIDADE > CAD-PRD-STQ-MAX(IDX-PRODUTO-B)
005280             MOVE "S" TO REJEITADO
005290             MOVE "EXCEDE ESTOQUE MAXIMO" TO MOTIVO-REJEICAO
005300             GO TO 4000-EXIT
005310         END-IF
005320     END-IF.
005330*    EL ALMACEN DE ORIGEN SOLO EXISTE EN SOLICITUDES TIPO T - LAS
005340*    DE TIPO E LLEGAN CON REQ-ALMOX-ORIGEM EN CERO Y SALTAN ESTE
005350*    BLOQUE COMPLETO, YENDO DIRECTO A VALIDAR EL DESTINO
005360     IF REQ-ALMOX-ORIGEM NOT = ZERO
005370         MOVE REQ-ALMOX-ORIGEM TO CHAVE-ALMOX
005380         PERFORM 9100-BUSCAR-ALMOX THRU 9100-EXIT
005390         IF ACHADO-ALMOX-SIM NOT = "S"
005400             MOVE "S" TO REJEITADO
005410             MOVE "ALMOXARIFADO NAO ENCONTRADO" TO
005420                  MOTIVO-REJEICAO
005430             GO TO 4000-EXIT
005440         END-IF
005450         IF ALX-ATIVO(IDX-ALMOX-B) NOT = "S"
005460             MOVE "S" TO REJEITADO
005470             MOVE "ALMOXARIFADO INATIVO" TO MOTIVO-REJEICAO
005480             GO TO 4000-EXIT
005490         END-IF
005500     END-IF.
005510*    EL ALMACEN DE DESTINO SE VALIDA SIEMPRE, EN LOS CUATRO TIPOS
005520     MOVE REQ-ALMOX-DESTINO TO CHAVE-ALMOX.
005530     PERFORM 9100-BUSCAR-ALMOX THRU 9100-EXIT.
005540     IF ACHADO-ALMOX-SIM NOT = "S"
005550         MOVE "S" TO REJEITADO
005560         MOVE "ALMOXARIFADO NAO ENCONTRADO" TO MOTIVO-REJEICAO
005570         GO TO 4000-EXIT
005580     END-IF.
005590     IF ALX-ATIVO(IDX-ALMOX-B) NOT = "S"
005600         MOVE "S" TO REJEITADO
005610         MOVE "ALMOXARIFADO INATIVO" TO MOTIVO-REJEICAO
005620         GO TO 4000-EXIT
005630     END-IF.
005640*    OT-1167 - EL LOTE DE ORIGEN SOLO EXISTE EN SOLICITUDES TIPO T
005650*    (MISMA CONDICION QUE EL ALMACEN DE ORIGEM); EL DE DESTINO SE
005660*    VALIDA SIEMPRE, EN LOS DOS TIPOS DE ESTE PARRAFO
005670     IF REQ-ALMOX-ORIGEM NOT = ZERO
005680         MOVE REQ-LOTE-ORIGEM TO CHAVE-LOTE
005690         PERFORM 9300-BUSCAR-LOTE THRU 9300-EXIT
005700         IF ACHADO-LOTE-SIM NOT = "S"
005710             MOVE "S" TO REJEITADO
005720             MOVE "LOTE NAO ENCONTRADO" TO MOTIVO-REJEICAO
005730             GO TO 4000-EXIT
005740         END-IF
005750     END-IF.
005760     MOVE REQ-LOTE-DESTINO TO CHAVE-LOTE.
005770     PERFORM 9300-BUSCAR-LOTE THRU 9300-EXIT.
005780     IF ACHADO-LOTE-SIM NOT = "S"
005790         MOVE "S" TO REJEITADO
005800         MOVE "LOTE NAO ENCONTRADO" TO MOTIVO-REJEICAO
005810         GO TO 4000-EXIT
005820     END-IF.
005830*    SE DEBITA EL ORIGEN ANTES DE ACREDITAR EL DESTINO - SI EL
005840*    ORIGEN NO TIENE ESTOQUE SUFICIENTE, 4200 RECHAZA LA SOLICITUD
005850*    Y SE SALE SIN HABER TOCADO EL SALDO DE DESTINO
005860     IF REQ-ALMOX-ORIGEM NOT = ZERO
005870         PERFORM 4200-DEBITAR-ORIGEM THRU 4200-EXIT
005880         IF REJEITADO-SIM GO TO 4000-EXIT
005890     END-IF.
005900     PERFORM 4400-CREDITAR-DESTINO THRU 4400-EXIT.
005910 4000-EXIT.
005920     EXIT.
005930*    DEBITA EL SALDO DE ORIGEN DE UNA TRANSFERENCIA (TIPO T)      *
005940 4200-DEBITAR-ORIGEM.
005950     MOVE REQ-ALMOX-ORIGEM TO CHAVE-SALDO-ALMOX.
005960     MOVE PRODUTO-MOVTO TO CHAVE-SALDO-PRODUTO.
005970     MOVE REQ-LOTE-ORIGEM  TO CHAVE-SALDO-LOTE.
005980     PERFORM 9600-BUSCAR-SALDO THRU 9600-EXIT.
005990     IF ACHADO-SALDO-SIM NOT = "S"
006000         MOVE "S" TO REJEITADO
006010         MOVE "ITEM NAO ENCONTRADO NA ORIGEM" TO
006020              MOTIVO-REJEICAO
006030         GO TO 4200-EXIT
006040     END-IF.
006050*    NO SE PERMITE DEJAR EL SALDO DE ORIGEM EN NEGATIVO
006060     IF SLD-QUANTIDADE(IDX-SALDO-B) < REQ-QUANTIDADE
006070         MOVE "S" TO REJEITADO
006080         MOVE "ESTOQUE INSUFICIENTE" TO MOTIVO-REJEICAO
006090         GO TO 4200-EXIT
006100     END-IF.
006110     SUBTRACT REQ-QUANTIDADE
006120         FROM SLD-QUANTIDADE(IDX-SALDO-B).
006130 4200-EXIT.
006140     EXIT.
006150*    CREDITA EL SALDO DE DESTINO DE UNA ENTRADA O TRANSFERENCIA   *
006160*    - CREA EL SALDO SI TODAVIA NO EXISTE PARA ESE DESTINO        *
006170 4400-CREDITAR-DESTINO.
006180     MOVE REQ-ALMOX-DESTINO TO CHAVE-SALDO-ALMOX.
006190     MOVE PRODUTO-MOVTO  TO CHAVE-SALDO-PRODUTO.
006200     MOVE REQ-LOTE-DESTINO  TO CHAVE-SALDO-LOTE.
006210     PERFORM 9600-BUSCAR-SALDO THRU 9600-EXIT.
006220*    OT-1159 - COMO 9600-BUSCAR-SALDO YA EXIGE SLD-ATIVO = "S",
006230*    UN ACHADO AQUI SIEMPRE ES UN SALDO VIGENTE; EL RESTO DE ESTE
006240*    PARAGRAFO SOLO SE EJECUTA CUANDO NO EXISTE AUN ESE SALDO
006250     IF ACHADO-SALDO-SIM = "S"
006260         ADD REQ-QUANTIDADE
006270             TO SLD-QUANTIDADE(IDX-SALDO-B)
006280         GO TO 4400-EXIT
006290     END-IF.
006300*    SALDO NUEVO - EL MINIMO Y MAXIMO SE HEREDAN DEL PRODUTO, NO
006310*    SE PIDEN EN LA SOLICITUD DE MOVIMIENTO
006320     MOVE PROX-ID-SALDO        TO SLD-ID(IDX-SALDO).
006330     MOVE REQ-ALMOX-DESTINO       TO SLD-ALMOX-ID(IDX-SALDO)      .
006340     MOVE PRODUTO-MOVTO        TO SLD-PRODUTO-ID(IDX-SALDO).
006350     MOVE REQ-LOTE-DESTINO        TO SLD-LOTE-ID(IDX-SALDO).
006360     MOVE REQ-QUANTIDADE          TO SLD-QUANTIDADE(IDX-SALDO).
006370     MOVE CAD-PRD-STQ-MIN(IDX-PRODUTO-B)
006380                                  TO SLD-MINIMO(IDX-SALDO).
006390     MOVE CAD-PRD-STQ-MAX(IDX-PRODUTO-B)
006400                                  TO SLD-MAXIMO(IDX-SALDO).
006410     MOVE "S"                     TO SLD-ATIVO(IDX-SALDO).
006420     ADD 1 TO PROX-ID-SALDO.
006430     SET IDX-SALDO UP BY 1.
006440 4400-EXIT.
006450     EXIT.
006460*    TIPO 'P' - TRANSFERENCIA DE LOTE, CON DIVISION SI LA        *
006470*    CANTIDAD PEDIDA ES MENOR QUE EL SALDO DE ORIGEN              *
006480 5000-PROCESSAR-LOTE.
006490     PERFORM 4100-VALIDAR-COMUM THRU 4100-EXIT.
006500     IF REJEITADO-SIM GO TO 5000-EXIT.
006510*    UNA TRANSFERENCIA DE LOTE DENTRO DEL MISMO ALMACEN NO TIENE
006520*    SENTIDO DE NEGOCIO - EL LOTE NO SE MUEVE A NINGUNA PARTE
006530     IF REQ-ALMOX-ORIGEM = REQ-ALMOX-DESTINO
006540         MOVE "S" TO REJEITADO
006550         MOVE "ORIGEM IGUAL AO DESTINO" TO MOTIVO-REJEICAO
006560         GO TO 5000-EXIT
006570     END-IF.
006580*    VALIDA AMBOS ALMACENES (EXISTENCIA Y ACTIVO) ANTES DE TOCAR
006590*    LA TABLA DE LOTES O DE SALDOS
006600     MOVE REQ-ALMOX-ORIGEM TO CHAVE-ALMOX.
006610     PERFORM 9100-BUSCAR-ALMOX THRU 9100-EXIT.
006620     IF ACHADO-ALMOX-SIM NOT = "S"
006630         MOVE "S" TO REJEITADO
006640         MOVE "ALMOXARIFADO NAO ENCONTRADO" TO MOTIVO-REJEICAO
006650         GO TO 5000-EXIT
006660     END-IF.
006670     IF ALX-ATIVO(IDX-ALMOX-B) NOT = "S"
006680         MOVE "S" TO REJEITADO
006690         MOVE "ALMOXARIFADO INATIVO" TO MOTIVO-REJEICAO
006700         GO TO 5000-EXIT
006710     END-IF.
006720     MOVE REQ-ALMOX-DESTINO TO CHAVE-ALMOX.
006730     PERFORM 9100-BUSCAR-ALMOX THRU 9100-EXIT.
006740     IF ACHADO-ALMOX-SIM NOT = "S"
006750         MOVE "S" TO REJEITADO
006760         MOVE "ALMOXARIFADO NAO ENCONTRADO" TO MOTIVO-REJEICAO
006770         GO TO 5000-EXIT
006780     END-IF.
006790     IF ALX-ATIVO(IDX-ALMOX-B) NOT = "S"
006800         MOVE "S" TO REJEITADO
006810         MOVE "ALMOXARIFADO INATIVO" TO MOTIVO-REJEICAO
006820         GO TO 5000-EXIT
006830     END-IF.
006840*    EL PRODUTO DE LA SOLICITUD TIPO P NO VIENE EN REQ-PRODUTO-ID
006850*    (LA SOLICITUD SOLO TRAE EL LOTE) - SE RESUELVE A PARTIR DEL
006860*    LOTE ENCONTRADO, REEMPLAZANDO EL VALOR PUESTO EN 3100 AL
006870*    INICIO DE LA SOLICITUD
006880     MOVE REQ-LOTE-ORIGEM TO CHAVE-LOTE.
006890     PERFORM 9300-BUSCAR-LOTE THRU 9300-EXIT.
006900     IF ACHADO-LOTE-SIM NOT = "S"
006910         MOVE "S" TO REJEITADO
006920         MOVE "LOTE NAO ENCONTRADO" TO MOTIVO-REJEICAO
006930         GO TO 5000-EXIT
006940     END-IF.
006950     MOVE CAD-LOT-PRODUTO-ID(IDX-LOTE-B) TO PRODUTO-MOVTO.
006960     MOVE REQ-ALMOX-ORIGEM  TO CHAVE-SALDO-ALMOX.
006970     MOVE PRODUTO-MOVTO  TO CHAVE-SALDO-PRODUTO.
006980     MOVE REQ-LOTE-ORIGEM   TO CHAVE-SALDO-LOTE.
006990     PERFORM 9600-BUSCAR-SALDO THRU 9600-EXIT.
007000     IF ACHADO-SALDO-SIM NOT = "S"
007010         MOVE "S" TO REJEITADO
007020         MOVE "ITEM NAO ENCONTRADO NA ORIGEM" TO
007030              MOTIVO-REJEICAO
007040         GO TO 5000-EXIT
007050     END-IF.
007060     IF SLD-QUANTIDADE(IDX-SALDO-B) < REQ-QUANTIDADE
007070         MOVE "S" TO REJEITADO
007080         MOVE "ESTOQUE INSUFICIENTE" TO MOTIVO-REJEICAO
007090         GO TO 5000-EXIT
007100     END-IF.
007110*    LA DECISION ENTRE TRANSFERENCIA TOTAL Y PARCIAL SE TOMA AQUI,
007120*    COMPARANDO LA CANTIDAD PEDIDA CONTRA TODO EL SALDO DE ORIGEN -
007130*    SI SON IGUALES, NO QUEDA NADA EN ORIGEN Y NO HACE FALTA
007140*    DERIVAR UN LOTE NUEVO; SI ES MENOR, EL EXCEDENTE SE DIVIDE EN
007150*    UN LOTE DERIVADO (5400) QUE SE QUEDA EN EL ALMACEN DE ORIGEN
007160     IF SLD-QUANTIDADE(IDX-SALDO-B) = REQ-QUANTIDADE
007170         PERFORM 5200-TRANSF-TOTAL THRU 5200-EXIT
007180     ELSE
007190         PERFORM 5300-TRANSF-PARCIAL THRU 5300-EXIT
007200     END-IF.
007210     PERFORM 5500-CREDITAR-DESTINO-LOTE THRU 5500-EXIT.
007220 5000-EXIT.
007230     EXIT.
007240*    TRANSFERENCIA TOTAL - EL LOTE DE DESTINO ES EL MISMO LOTE   *
007250*    DE ORIGEN; EL SALDO DE ORIGEN QUEDA EN CERO Y SE INACTIVA    *
007260 5200-TRANSF-TOTAL.
007270     SUBTRACT REQ-QUANTIDADE
007280         FROM SLD-QUANTIDADE(IDX-SALDO-B).
007290*    OT-1159 - EL SALDO QUEDA MARCADO INATIVO, NO BORRADO DE LA
007300*    TABLA; 9600-BUSCAR-SALDO YA NO LO DEVUELVE COMO ENCONTRADO Y
007310*    8000-REGRAVAR-SALDOS NO LO ESCRIBE EN ITENS-ALMOX-FILE
007320     MOVE "N" TO SLD-ATIVO(IDX-SALDO-B).
007330     MOVE REQ-LOTE-ORIGEM TO LOTE-DESTINO-EFETIVO.
007340 5200-EXIT.
007350     EXIT.
007360*    TRANSFERENCIA PARCIAL - EL SALDO DE ORIGEN SOLO DISMINUYE,  *
007370*    Y EL EXCEDENTE VIAJA EN UN LOTE NUEVO, DERIVADO DEL LOTE     *
007380*    DE ORIGEN                                                   *
007390 5300-TRANSF-PARCIAL.
007400     SUBTRACT REQ-QUANTIDADE
007410         FROM SLD-QUANTIDADE(IDX-SALDO-B).
007420     PERFORM 5400-CRIAR-LOTE-DERIVADO THRU 5400-EXIT.
007430 5300-EXIT.
007440     EXIT.
007450*    CREA EL LOTE DERIVADO DE LA DIVISION EN LA TABLA DE LOTES -  *
007460*    MISMO PRODUTO Y FECHAS DEL LOTE DE ORIGEN, NOMBRE CON        *
007470*    SUFIJO "-S" + ID DEL LOTE NUEVO                              *
007480 5400-CRIAR-LOTE-DERIVADO.
007490     MOVE PROX-LOTE-ID TO SUFIXO-LOTE-DERIVADO.
007500     MOVE PROX-LOTE-ID  TO CAD-LOT-ID(IDX-LOTE).
007510     MOVE CAD-LOT-NOME(IDX-LOTE-B) TO CAD-LOT-NOME(IDX-LOTE).
007520     MOVE PRODUTO-MOVTO TO CAD-LOT-PRODUTO-ID(IDX-LOTE).
007530     MOVE CAD-LOT-DATA-FABRIC(IDX-LOTE-B)
007540                            TO CAD-LOT-DATA-FABRIC(IDX-LOTE).
007550     MOVE CAD-LOT-DATA-VALIDADE(IDX-LOTE-B)
007560                            TO CAD-LOT-DATA-VALIDADE(IDX-LOTE).
007570     STRING CAD-LOT-NOME(IDX-LOTE-B) DELIMITED BY "  "
007580         "-S" DELIMITED BY SIZE
007590         SUFIXO-LOTE-DERIVADO DELIMITED BY SIZE
007600         INTO CAD-LOT-NOME(IDX-LOTE).
007610     MOVE CAD-LOT-ID(IDX-LOTE) TO LOTE-DESTINO-EFETIVO.
007620     SET IDX-LOTE UP BY 1.
007630     ADD 1 TO PROX-LOTE-ID.
007640 5400-EXIT.
007650     EXIT.
007660*    CREDITA EL SALDO DE DESTINO DE LA TRANSFERENCIA DE LOTE -    *
007670*    MINIMO/MAXIMO POR DEFECTO 10/100, A DIFERENCIA DE LOS        *
007680*    TIPOS E/T QUE USAN EL MINIMO/MAXIMO DEL PRODUTO               *
007690 5500-CREDITAR-DESTINO-LOTE.
007700     MOVE REQ-ALMOX-DESTINO      TO CHAVE-SALDO-ALMOX.
007710     MOVE PRODUTO-MOVTO       TO CHAVE-SALDO-PRODUTO.
007720     MOVE LOTE-DESTINO-EFETIVO TO CHAVE-SALDO-LOTE.
007730     PERFORM 9600-BUSCAR-SALDO THRU 9600-EXIT.
007740     IF ACHADO-SALDO-SIM = "S"
007750         ADD REQ-QUANTIDADE
007760             TO SLD-QUANTIDADE(IDX-SALDO-B)
007770         GO TO 5500-EXIT
007780     END-IF.
007790     MOVE PROX-ID-SALDO         TO SLD-ID(IDX-SALDO).
007800     MOVE REQ-ALMOX-DESTINO        TO SLD-ALMOX-ID(IDX-SALDO      ).
007810     MOVE PRODUTO-MOVTO         TO SLD-PRODUTO-ID(IDX-SAL         DO).
007820     MOVE LOTE-DESTINO-EFETIVO  TO SLD-LOTE-ID(IDX-SALDO)         .
007830     MOVE REQ-QUANTIDADE           TO SLD-QUANTIDADE(IDX-SAL      DO).
007840     MOVE 10                       TO SLD-MINIMO(IDX-SALDO).
007850     MOVE 100                      TO SLD-MAXIMO(IDX-SALDO).
007860     MOVE "S"                      TO SLD-ATIVO(IDX-SALDO).
007870     ADD 1 TO PROX-ID-SALDO.
007880     SET IDX-SALDO UP BY 1.
007890 5500-EXIT.
007900     EXIT.
007910*    TIPO 'S' - MOVIMIENTO ENTRE SECTORES; SE TRATA SIEMPRE       *
007920*    COMO DESPACHO (SALIDA) DE LA PRIMERA EXISTENCIA ENCONTRADA  *
007930*    DEL PRODUTO, EN CUALQUIER ALMACEN/LOTE                      *
007940 6000-PROCESSAR-SETOR.
007950     PERFORM 4100-VALIDAR-COMUM THRU 4100-EXIT.
007960     IF REJEITADO-SIM GO TO 6000-EXIT.
007970*    UN DESPACHO ENTRE EL MISMO SETOR NO MUEVE NADA
007980     IF REQ-SETOR-ORIGEM = REQ-SETOR-DESTINO
007990         MOVE "S" TO REJEITADO
008000         MOVE "SETOR ORIGEM IGUAL AO DESTINO" TO
008010              MOTIVO-REJEICAO
008020         GO TO 6000-EXIT
008030     END-IF.
008040     MOVE REQ-SETOR-ORIGEM TO CHAVE-SETOR.
008050     PERFORM 9400-BUSCAR-SETOR THRU 9400-EXIT.
008060     IF ACHADO-SETOR-SIM NOT = "S"
008070         MOVE "S" TO REJEITADO
008080         MOVE "SETOR NAO ENCONTRADO" TO MOTIVO-REJEICAO
008090         GO TO 6000-EXIT
008100     END-IF.
008110     MOVE REQ-SETOR-DESTINO TO CHAVE-SETOR.
008120     PERFORM 9400-BUSCAR-SETOR THRU 9400-EXIT.
008130     IF ACHADO-SETOR-SIM NOT = "S"
008140         MOVE "S" TO REJEITADO
008150         MOVE "SETOR NAO ENCONTRADO" TO MOTIVO-REJEICAO
008160         GO TO 6000-EXIT
008170     END-IF.
008180     MOVE REQ-USUARIO-ID TO CHAVE-USUARIO.
008190     PERFORM 9500-BUSCAR-USUARIO THRU 9500-EXIT.
008200     IF ACHADO-USUARIO-SIM NOT = "S"
008210         MOVE "S" TO REJEITADO
008220         MOVE "USUARIO NAO ENCONTRADO" TO MOTIVO-REJEICAO
008230         GO TO 6000-EXIT
008240     END-IF.
008250     MOVE REQ-PRODUTO-ID TO PRODUTO-MOVTO.
008260     MOVE PRODUTO-MOVTO TO CHAVE-PRODUTO.
008270     PERFORM 9200-BUSCAR-PRODUTO THRU 9200-EXIT.
008280     IF ACHADO-PRODUTO-SIM NOT = "S"
008290         MOVE "S" TO REJEITADO
008300         MOVE "PRODUTO NAO ENCONTRADO" TO MOTIVO-REJEICAO
008310         GO TO 6000-EXIT
008320     END-IF.
008330*    EL DESPACHO A SETOR NO DISTINGUE DE QUE ALMACEN NI DE QUE
008340*    LOTE SALE LA EXISTENCIA - SE TOMA EL PRIMER SALDO ACTIVO DE
008350*    ESE PRODUTO QUE APAREZCA EN LA TABLA, POR ESO LA BUSQUEDA ES
008360*    POR PRODUTO SOLAMENTE (9700), NO POR LA CLAVE COMPLETA (9600)
008370     MOVE PRODUTO-MOVTO TO CHAVE-SALDO-PRODUTO.
008380     PERFORM 9700-BUSCAR-SALDO-PRODUTO THRU 9700-EXIT.
008390     IF ACHADO-SALDO-SIM NOT = "S"
008400         MOVE "S" TO REJEITADO
008410         MOVE "ESTOQUE NAO ENCONTRADO" TO MOTIVO-REJEICAO
008420         GO TO 6000-EXIT
008430     END-IF.
008440     IF SLD-QUANTIDADE(IDX-SALDO-B) < REQ-QUANTIDADE
008450         MOVE "S" TO REJEITADO
008460         MOVE "ESTOQUE INSUFICIENTE" TO MOTIVO-REJEICAO
008470         GO TO 6000-EXIT
008480     END-IF.
008490     SUBTRACT REQ-QUANTIDADE
008500         FROM SLD-QUANTIDADE(IDX-SALDO-B).
008510 6000-EXIT.
008520     EXIT.
008530*    GRABA EL REGISTRO DE HISTORICO DE LA SOLICITUD, ACEPTADA O  *
008540*    RECHAZADA, Y ACUMULA LOS CONTADORES DE LA CORRIDA            *
008550 7000-GRAVAR-HISTORICO.
008560     MOVE PROX-MOV-ID    TO MOV-ID.
008570     MOVE REQ-TIPO          TO MOV-TIPO.
008580     MOVE REQ-ALMOX-ORIGEM  TO MOV-ALMOX-ORIGEM.
008590     MOVE REQ-ALMOX-DESTINO TO MOV-ALMOX-DESTINO.
008600     MOVE PRODUTO-MOVTO  TO MOV-PRODUTO-ID.
008610     MOVE REQ-LOTE-ORIGEM   TO MOV-LOTE-ORIGEM.
008620*    OT-1134 - SOLO UNA SOLICITUD TIPO P ACEPTADA TIENE UN LOTE
008630*    DE DESTINO EFECTIVO DISTINTO DEL QUE TRAJO LA SOLICITUD (EL
008640*    MISMO LOTE EN TRANSFERENCIA TOTAL, O EL LOTE DERIVADO EN
008650*    PARCIAL); TODOS LOS DEMAS CASOS - RECHAZADA, U OTRO TIPO -
008660*    IMPRIMEN EL LOTE DE DESTINO TAL COMO VINO EN LA SOLICITUD
008670     IF REQ-TIPO-TRANSF-PARCIAL AND NOT REJEITADO-SIM
008680         MOVE LOTE-DESTINO-EFETIVO TO MOV-LOTE-DESTINO
008690     ELSE
008700         MOVE REQ-LOTE-DESTINO TO MOV-LOTE-DESTINO
008710     END-IF.
008720     MOVE REQ-QUANTIDADE    TO MOV-QUANTIDADE.
008730     MOVE REQ-DATA          TO MOV-DATA.
008740     MOVE REQ-RESPONSAVEL   TO MOV-RESPONSAVEL.
008750     MOVE REQ-OBSERVACAO    TO MOV-OBSERVACAO.
008760*    LOS CONTADORES DE QUANTIDADE MOVIDA POR TIPO (QTD-MOV-E/
008770*    T/P/S, IMPRESOS POR RELAT-ESTOQUE EN LOS TOTALES GERALES)
008780*    SOLO SE ACUMULAN PARA SOLICITUDES ACEPTADAS - UNA SOLICITUD
008790*    RECHAZADA NO MOVIO NADA DE EXISTENCIA REAL
008800     IF REJEITADO-SIM
008810         MOVE "R" TO MOV-STATUS
008820         MOVE MOTIVO-REJEICAO TO MOV-MOTIVO-REJ
008830         ADD 1 TO QTD-REJEITADOS
008840     ELSE
008850         MOVE "A" TO MOV-STATUS
008860         MOVE SPACES TO MOV-MOTIVO-REJ
008870         ADD 1 TO QTD-ACEITOS
008880         IF REQ-TIPO-ENTRADA OR REQ-TIPO-TRANSF-LOTE
008890             IF REQ-TIPO-ENTRADA
008900                 ADD REQ-QUANTIDADE TO QTD-MOV-E
008910             ELSE
008920                 ADD REQ-QUANTIDADE TO QTD-MOV-T
008930             END-IF
008940         END-IF
008950         IF REQ-TIPO-TRANSF-PARCIAL
008960             ADD REQ-QUANTIDADE TO QTD-MOV-P
008970         END-IF
008980         IF REQ-TIPO-SETOR
008990             ADD REQ-QUANTIDADE TO QTD-MOV-S
009000         END-IF
009010     END-IF.
009020     WRITE REG-MOVTO-HIST.
009030     ADD 1 TO PROX-MOV-ID.
009040 7000-EXIT.
009050     EXIT.
009060*    REGRABA ITENS-ALMOX-FILE COMPLETO, INCLUYENDO LOS SALDOS     *
009070*    CREADOS DURANTE LA CORRIDA - OT-1159: LOS SALDOS INACTIVADOS *
009080*    POR UNA TRANSFERENCIA TOTAL DE LOTE (5200-TRANSF-TOTAL) NO   *
009090*    SE REGRABAN, PARA QUE LA FASE DE INFORME NO DEPENDA DE QUE   *
009100*    4200-PROCESSAR-SALDOS-ALMOX LOS FILTRE POR SU CUENTA          *
009110 8000-REGRAVAR-SALDOS.
009120     OPEN OUTPUT ITENS-ALMOX-FILE.
009130     SET IDX-SALDO-B TO 1.
009140 8000-GRAVAR-UM.
009150     IF IDX-SALDO-B NOT < IDX-SALDO
009160         GO TO 8000-FIM-GRAVACAO
009170     END-IF.
009180     IF SLD-ATIVO(IDX-SALDO-B) NOT = "S"
009190         GO TO 8000-PULAR
009200     END-IF.
009210     MOVE SLD-ID(IDX-SALDO-B)         TO IAL-ID.
009220     MOVE SLD-ALMOX-ID(IDX-SALDO-B)   TO IAL-ALMOX-ID.
009230     MOVE SLD-PRODUTO-ID(IDX-SALDO-B) TO IAL-PRODUTO-ID.
009240     MOVE SLD-LOTE-ID(IDX-SALDO-B)    TO IAL-LOTE-ID.
009250     MOVE SLD-QUANTIDADE(IDX-SALDO-B) TO IAL-QUANTIDADE.
009260     MOVE SLD-MINIMO(IDX-SALDO-B)     TO IAL-ESTQ-MINIMO.
009270     MOVE SLD-MAXIMO(IDX-SALDO-B)     TO IAL-ESTQ-MAXIMO.
009280     MOVE SLD-ATIVO(IDX-SALDO-B)      TO IAL-ATIVO.
009290     WRITE REG-ITEM-ALMOX.
009300 8000-PULAR.
009310     SET IDX-SALDO-B UP BY 1.
009320     GO TO 8000-GRAVAR-UM.
009330 8000-FIM-GRAVACAO.
009340     CLOSE ITENS-ALMOX-FILE.
009350 8000-EXIT.
009360     EXIT.
009370*    REGRABA LOTE-FILE COMPLETO, INCLUYENDO LOS LOTES DERIVADOS  *
009380*    DE LAS DIVISIONES DE LOTE DE ESTA CORRIDA                   *
009390 8100-REGRAVAR-LOTES.
009400     OPEN OUTPUT LOTE-FILE.
009410     SET IDX-LOTE-B TO 1.
009420 8100-GRAVAR-UM.
009430     IF IDX-LOTE-B NOT < IDX-LOTE
009440         GO TO 8100-FIM-GRAVACAO
009450     END-IF.
009460     MOVE CAD-LOT-ID(IDX-LOTE-B)            TO LOT-ID.
009470     MOVE CAD-LOT-NOME(IDX-LOTE-B)           TO LOT-NOME.
009480     MOVE CAD-LOT-PRODUTO-ID(IDX-LOTE-B)     TO LOT-PRODUTO-ID.
009490     MOVE CAD-LOT-DATA-FABRIC(IDX-LOTE-B)    TO LOT-DATA-FABRIC.
009500     MOVE CAD-LOT-DATA-VALIDADE(IDX-LOTE-B)  TO LOT-DATA-VALIDAD  E.
009510*    LOT-QUANTIDADE Y LOT-OBSERVACAO NO SE LLEVAN EN LA TABLA EN
009520*    MEMORIA (LA CANTIDAD VIVE EN ITENS-ALMOX-FILE, POR ALMACEN);
009530*    SE REGRABAN EN BLANCO/CERO PARA NO DEJAR BASURA DE UN LOTE
009540*    DERIVADO QUE REUTILICE ACCIDENTALMENTE ESTA MISMA OCURRENCIA
009550     MOVE ZERO TO LOT-QUANTIDADE.
009560     MOVE SPACES TO LOT-OBSERVACAO.
009570     WRITE REG-LOTE.
009580     SET IDX-LOTE-B UP BY 1.
009590     GO TO 8100-GRAVAR-UM.
009600 8100-FIM-GRAVACAO.
009610     CLOSE LOTE-FILE.
009620 8100-EXIT.
009630     EXIT.
009640*    DEVUELVE AL CONTROLADOR LOS CONTADORES DE ESTA FASE         *
009650*    LOS CONTADORES SE ACUMULAN EN WORKING-STORAGE DURANTE TODA
009660*    LA CORRIDA Y SOLO SE COPIAN AL AREA DE CONTROL (LINKAGE) AL
009670*    FINAL, PARA QUE RELAT-ESTOQUE LOS ENCUENTRE YA CONSOLIDADOS
009680 9900-FINALIZAR.
009690     CLOSE MOVHIST-FILE.
009700     MOVE QTD-LIDOS      TO COR-QTD-LIDOS.
009710     MOVE QTD-ACEITOS    TO COR-QTD-ACEITOS.
009720     MOVE QTD-REJEITADOS TO COR-QTD-REJEITADOS.
009730     MOVE QTD-MOV-E      TO COR-QTD-MOV-E.
009740     MOVE QTD-MOV-T      TO COR-QTD-MOV-T.
009750     MOVE QTD-MOV-P      TO COR-QTD-MOV-P.
009760     MOVE QTD-MOV-S      TO COR-QTD-MOV-S.
009770 9900-EXIT.
009780     EXIT.
009790*    BUSQUEDA LINEAL DE ALMACEN POR CHAVE-ALMOX                   *
009800*    LA TABLA DE ALMACENES ES CHICA (50 OCURRENCIAS) - UNA
009810*    BUSQUEDA LINEAL ALCANZA SOBRADAMENTE; NO JUSTIFICA UNA
009820*    BUSQUEDA BINARIA NI UN INDICE POR CLAVE
009830 9100-BUSCAR-ALMOX.
009840     MOVE "N" TO ACHADO-ALMOX.
009850     SET IDX-ALMOX-B TO 1.
009860 9100-COMPARAR.
009870*    FIN DE TABLA SIN ENCONTRAR - ACHADO-ALMOX QUEDA "N"
009880     IF IDX-ALMOX-B NOT < IDX-ALMOX
009890         GO TO 9100-EXIT
009900     END-IF.
009910     IF ALX-ID(IDX-ALMOX-B) = CHAVE-ALMOX
009920         MOVE "S" TO ACHADO-ALMOX
009930         GO TO 9100-EXIT
009940     END-IF.
009950     SET IDX-ALMOX-B UP BY 1.
009960     GO TO 9100-COMPARAR.
009970 9100-EXIT.
009980     EXIT.
009990*    BUSQUEDA LINEAL DE PRODUTO POR CHAVE-PRODUTO                 *
010000*    LA TABLA DE PRODUTOS TIENE 500 OCURRENCIAS; SE RECORRE UNA
010010*    VEZ POR SOLICITUD, LO QUE ES ACEPTABLE PARA UN VOLUMEN DIARIO
010020*    DE SOLICITUDES DE ESTE PROCESO BATCH NOCTURNO
010030 9200-BUSCAR-PRODUTO.
010040     MOVE "N" TO ACHADO-PRODUTO.
010050     SET IDX-PRODUTO-B TO 1.
010060 9200-COMPARAR.
010070     IF IDX-PRODUTO-B NOT < IDX-PRODUTO
010080         GO TO 9200-EXIT
010090     END-IF.
010100     IF CAD-PRD-ID(IDX-PRODUTO-B) = CHAVE-PRODUTO
010110         MOVE "S" TO ACHADO-PRODUTO
010120         GO TO 9200-EXIT
010130     END-IF.
010140     SET IDX-PRODUTO-B UP BY 1.
010150     GO TO 9200-COMPARAR.
010160 9200-EXIT.
010170     EXIT.
010180*    BUSQUEDA LINEAL DE LOTE POR CHAVE-LOTE                       *
010190*    LA TABLA DE LOTES (3000 OCURRENCIAS, OT-0688) INCLUYE LOS
010200*    LOTES DERIVADOS AGREGADOS EN ESTA MISMA CORRIDA POR 5400 -
010210*    UNA TRANSFERENCIA TIPO P PUEDE ENCONTRAR UN LOTE QUE TODAVIA
010220*    NO EXISTIA CUANDO EMPEZO EL PROCESO BATCH DE HOY
010230 9300-BUSCAR-LOTE.
010240     MOVE "N" TO ACHADO-LOTE.
010250     SET IDX-LOTE-B TO 1.
010260 9300-COMPARAR.
010270     IF IDX-LOTE-B NOT < IDX-LOTE
010280         GO TO 9300-EXIT
010290     END-IF.
010300     IF CAD-LOT-ID(IDX-LOTE-B) = CHAVE-LOTE
010310         MOVE "S" TO ACHADO-LOTE
010320         GO TO 9300-EXIT
010330     END-IF.
010340     SET IDX-LOTE-B UP BY 1.
010350     GO TO 9300-COMPARAR.
010360 9300-EXIT.
010370     EXIT.
010380*    BUSQUEDA LINEAL DE SETOR POR CHAVE-SETOR                     *
010390 9400-BUSCAR-SETOR.
010400     MOVE "N" TO ACHADO-SETOR.
010410     SET IDX-SETOR-B TO 1.
010420 9400-COMPARAR.
010430     IF IDX-SETOR-B NOT < IDX-SETOR
010440         GO TO 9400-EXIT
010450     END-IF.
010460     IF CAD-SET-ID(IDX-SETOR-B) = CHAVE-SETOR
010470         MOVE "S" TO ACHADO-SETOR
010480         GO TO 9400-EXIT
010490     END-IF.
010500     SET IDX-SETOR-B UP BY 1.
010510     GO TO 9400-COMPARAR.
010520 9400-EXIT.
010530     EXIT.
010540*    BUSQUEDA LINEAL DE USUARIO POR CHAVE-USUARIO                 *
010550 9500-BUSCAR-USUARIO.
010560     MOVE "N" TO ACHADO-USUARIO.
010570     SET IDX-USUARIO-B TO 1.
010580 9500-COMPARAR.
010590     IF IDX-USUARIO-B NOT < IDX-USUARIO
010600         GO TO 9500-EXIT
010610     END-IF.
010620     IF CAD-USU-ID(IDX-USUARIO-B) = CHAVE-USUARIO
010630         MOVE "S" TO ACHADO-USUARIO
010640         GO TO 9500-EXIT
010650     END-IF.
010660     SET IDX-USUARIO-B UP BY 1.
010670     GO TO 9500-COMPARAR.
010680 9500-EXIT.
010690     EXIT.
010700*    BUSQUEDA LINEAL DE SALDO POR CLAVE COMPLETA (ALMACEN +       *
010710*    PRODUTO + LOTE) - CHAVE-SALDO-ALMOX/PRODUTO/LOTE.  OT-1159   :
010720*    SOLO CONSIDERA SALDOS ACTIVOS (SLD-ATIVO = "S") - UNA LLAV   E
010730*    YA INACTIVADA POR UNA TRANSFERENCIA TOTAL DE LOTE NO SE DA
010740*    POR ENCONTRADA; UN CREDITO POSTERIOR A LA MISMA LLAVE ABRE UN
010750*    REGISTRO NUEVO EN VEZ DE REACTIVAR EL SALDO YA CERRADO
010760 9600-BUSCAR-SALDO.
010770     MOVE "N" TO ACHADO-SALDO.
010780     SET IDX-SALDO-B TO 1.
010790 9600-COMPARAR.
010800     IF IDX-SALDO-B NOT < IDX-SALDO
010810         GO TO 9600-EXIT
010820     END-IF.
010830     IF SLD-ALMOX-ID(IDX-SALDO-B)   = CHAVE-SALDO-ALMOX
010840         AND SLD-PRODUTO-ID(IDX-SALDO-B) =
010850               CHAVE-SALDO-PRODUTO
010860         AND SLD-LOTE-ID(IDX-SALDO-B) = CHAVE-SALDO-LOTE
010870         AND SLD-ATIVO(IDX-SALDO-B) = "S"
010880         MOVE "S" TO ACHADO-SALDO
010890         GO TO 9600-EXIT
010900     END-IF.
010910     SET IDX-SALDO-B UP BY 1.
010920     GO TO 9600-COMPARAR.
010930 9600-EXIT.
010940     EXIT.
010950*    BUSQUEDA LINEAL DE SALDO POR PRODUTO SOLAMENTE, EN           *
010960*    CUALQUIER ALMACEN Y LOTE - USADA POR EL MOVIMIENTO ENTRE     *
010970*    SECTORES (TIPO S), QUE NO DISTINGUE ALMACEN NI LOTE          *
010980 9700-BUSCAR-SALDO-PRODUTO.
010990     MOVE "N" TO ACHADO-SALDO.
011000     SET IDX-SALDO-B TO 1.
011010 9700-COMPARAR.
011020     IF IDX-SALDO-B NOT < IDX-SALDO
011030         GO TO 9700-EXIT
011040     END-IF.
011050     IF SLD-PRODUTO-ID(IDX-SALDO-B) = CHAVE-SALDO-PRODUTO
011060         AND SLD-ATIVO(IDX-SALDO-B) = "S"
011070         MOVE "S" TO ACHADO-SALDO
011080         GO TO 9700-EXIT
011090     END-IF.
011100     SET IDX-SALDO-B UP BY 1.
011110     GO TO 9700-COMPARAR.
011120 9700-EXIT.
011130     EXIT.
