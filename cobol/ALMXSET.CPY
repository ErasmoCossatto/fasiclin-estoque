000010******************************************************************
000020*    COPY      ALMXSET                                          *
000030*    DESCRIPCION  LAYOUT DEL MAESTRO DE SECTORES - ARCHIVO       *
000040*                 SETOR-FILE                                    *
000050*    LONGITUD     60 BYTES                                     *
000060******************************************************************
000070 01  REG-SETOR.
000080     02  SET-ID                  PIC 9(05).
000090     02  SET-NOME                PIC X(30).
000100     02  SET-PROFISSIO-ID        PIC 9(05).
000110*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
000120     02  FILLER                  PIC X(20).
