000010******************************************************************
000020*    COPY      ALMXCTL                                          *
000030*    DESCRIPCION  AREA DE CONTROL DE LA CORRIDA, COMPARTIDA     *
000040*                 POR LOS PROGRAMAS DEL PROCESO BATCH DE        *
000050*                 MOVIMIENTO DE STOCK.  EL PROGRAMA CONTROLADOR *
000060*                 RESERVA ESTA AREA Y LA PASA POR LINKAGE A     *
000070*                 CADA FASE; CADA FASE ACUMULA SUS PROPIOS      *
000080*                 CONTADORES SIN BORRAR LOS DE LAS DEMAS        *
000090*    USADA POR    CARGA-ESTOQUE, PROC-MOVIMENTO, RELAT-ESTOQUE  *
000100******************************************************************
000110 01  REG-CONTROLE-CORRIDA.
000120*    FECHA DE PROCESO DE LA CORRIDA (AAAAMMDD), TOMADA DE LA
000130*    PRIMERA SOLICITUD DE MOVIMIENTO LEIDA - NUNCA DEL RELOJ
000140     02  COR-DATA-PROCESSO       PIC 9(08).
000150     02  COR-DATA-PROC-R REDEFINES COR-DATA-PROCESSO.
000160         03  COR-DATA-PROC-ANO   PIC 9(04).
000170         03  COR-DATA-PROC-MES   PIC 9(02).
000180         03  COR-DATA-PROC-DIA   PIC 9(02).
000190     02  COR-QTD-LIDOS           PIC 9(07) COMP.
000200     02  COR-QTD-ACEITOS         PIC 9(07) COMP.
000210     02  COR-QTD-REJEITADOS      PIC 9(07) COMP.
000220     02  COR-QTD-MOV-E           PIC 9(07) COMP.
000230     02  COR-QTD-MOV-T           PIC 9(07) COMP.
000240     02  COR-QTD-MOV-P           PIC 9(07) COMP.
000250     02  COR-QTD-MOV-S           PIC 9(07) COMP.
000260     02  COR-QTD-CARGA-INS       PIC 9(07) COMP.
000270     02  COR-QTD-CARGA-IGN       PIC 9(07) COMP.
000280*    RESERVADO PARA CRECIMIENTO FUTURO DEL AREA DE CONTROL
000290     02  FILLER                  PIC X(20).
