000010******************************************************************
000020*    COPY      ALMXLOT                                          *
000030*    DESCRIPCION  LAYOUT DEL MAESTRO DE LOTES - ARCHIVO          *
000040*                 LOTE-FILE.  EL PROGRAMA DE DIVISION DE LOTE    *
000050*                 (TIPO 'P') AGREGA REGISTROS NUEVOS A ESTE      *
000060*                 ARCHIVO CON LOT-ID CORRELATIVO.                *
000070*    LONGITUD     120 BYTES                                    *
000080******************************************************************
000090 01  REG-LOTE.
000100     02  LOT-ID                  PIC 9(05).
000110     02  LOT-NOME                PIC X(20).
000120*    PRODUCTO/ITEM AL QUE PERTENECE EL LOTE
000130     02  LOT-PRODUTO-ID          PIC 9(05).
000140*    FECHA DE FABRICACION, AAAAMMDD - 0 = DESCONOCIDA
000150     02  LOT-DATA-FABRIC         PIC 9(08).
000160*    REDEFINE DE LA FECHA DE FABRICACION POR COMPONENTES, AL
000170*    ESTILO DE LAS DEMAS FECHAS DEL ALMOXARIFADO - USADA POR LA
000180*    RUTINA DE BANDERA DE VENCIMIENTO DE RELAT-ESTOQUE
000190     02  LOT-FABRIC-AAAAMMDD REDEFINES LOT-DATA-FABRIC.
000200         03  LOT-FABRIC-ANO      PIC 9(04).
000210         03  LOT-FABRIC-MES      PIC 9(02).
000220         03  LOT-FABRIC-DIA      PIC 9(02).
000230*    FECHA DE VENCIMIENTO, AAAAMMDD - 0 = SIN VENCIMIENTO
000240     02  LOT-DATA-VALIDADE       PIC 9(08).
000250     02  LOT-VALIDADE-AAAAMMDD REDEFINES LOT-DATA-VALIDADE.
000260         03  LOT-VALIDADE-ANO    PIC 9(04).
000270         03  LOT-VALIDADE-MES    PIC 9(02).
000280         03  LOT-VALIDADE-DIA    PIC 9(02).
000290*    CANTIDAD INICIAL DEL LOTE - SOLO USADA POR LA CARGA INICIAL
000300*    DE SALDOS (POPULAR-ESTOQUE); LOS SALDOS VIVOS SE LLEVAN EN
000310*    ITENS-ALMOX-FILE
000320     02  LOT-QUANTIDADE          PIC 9(07).
000330     02  LOT-OBSERVACAO          PIC X(40).
000340*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
000350     02  FILLER                  PIC X(27).
