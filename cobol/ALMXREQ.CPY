000010******************************************************************
000020*    COPY      ALMXREQ                                          *
000030*    DESCRIPCION  LAYOUT DE LA SOLICITUD DE MOVIMIENTO DE       *
000040*                 STOCK (TRANSACCION DE ENTRADA) - ARCHIVO       *
000050*                 MOVREQ-FILE                                   *
000060*    TIPOS        'E' ENTRADA  'T' TRANSFERENCIA POR LOTE        *
000070*                 'P' TRANSFERENCIA CON DIVISION DE LOTE         *
000080*                 'S' MOVIMIENTO ENTRE SECTORES                 *
000090*    LONGITUD     160 BYTES                                    *
000100******************************************************************
000110 01  REG-MOVTO-REQ.
000120     02  REQ-TIPO                PIC X(01).
000130         88  REQ-TIPO-ENTRADA        VALUE "E".
000140         88  REQ-TIPO-TRANSF-LOTE    VALUE "T".
000150         88  REQ-TIPO-TRANSF-PARCIAL VALUE "P".
000160         88  REQ-TIPO-SETOR          VALUE "S".
000170     02  REQ-PRODUTO-ID          PIC 9(05).
000180*    ALMACEN DE ORIGEN - 0 CUANDO REQ-TIPO = 'E' (ENTRADA)
000190     02  REQ-ALMOX-ORIGEM        PIC 9(05).
000200     02  REQ-ALMOX-DESTINO       PIC 9(05).
000210*    LOTE DE ORIGEN - 0 CUANDO REQ-TIPO = 'E' (ENTRADA)
000220     02  REQ-LOTE-ORIGEM         PIC 9(05).
000230     02  REQ-LOTE-DESTINO        PIC 9(05).
000240*    CAMPOS SOLO USADOS POR REQ-TIPO = 'S'
000250     02  REQ-SETOR-ORIGEM        PIC 9(05).
000260     02  REQ-SETOR-DESTINO       PIC 9(05).
000270     02  REQ-USUARIO-ID          PIC 9(05).
000280     02  REQ-QUANTIDADE          PIC 9(07).
000290     02  REQ-RESPONSAVEL         PIC X(30).
000300     02  REQ-OBSERVACAO          PIC X(40).
000310*    FECHA DE LA SOLICITUD, AAAAMMDD
000320     02  REQ-DATA                PIC 9(08).
000330*    REDEFINE DE LA FECHA DE LA SOLICITUD POR COMPONENTES
000340     02  REQ-DATA-AAAAMMDD REDEFINES REQ-DATA.
000350         03  REQ-DATA-ANO        PIC 9(04).
000360         03  REQ-DATA-MES        PIC 9(02).
000370         03  REQ-DATA-DIA        PIC 9(02).
000380*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
000390     02  FILLER                  PIC X(34).
