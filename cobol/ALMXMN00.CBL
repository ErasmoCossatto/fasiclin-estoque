000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    MENU-ESTOQUE.
000030 AUTHOR.        P. ALARCON.
000040 INSTALLATION.  CLINICA SAN RAFAEL - DEPTO DE INFORMATICA.
000050 DATE-WRITTEN.  10/09/2007.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO BODEGA CENTRAL.
000080*****************************************************************
000090*                                                                *
000100*    PROGRAMA    MENU-ESTOQUE                                   *
000110*    PROPOSITO   CONTROLADOR DEL PROCESO BATCH NOCTURNO DE       *
000120*                MOVIMIENTO DE EXISTENCIAS DE BODEGA.  REEMPLAZA *
000130*                AL ANTIGUO MENU INTERACTIVO DE BODEGA - ESTE    *
000140*                PROCESO CORRE SIN OPERADOR, LLAMANDO LAS TRES   *
000150*                FASES EN ORDEN FIJO.                            *
000160*                                                                *
000170*    FASES       1) CARGA-ESTOQUE  - CARGA INICIAL DE SALDOS     *
000180*                   (SOLO TIENE EFECTO CUANDO HAY LOTES SIN      *
000190*                   SALDO TODAVIA CARGADO; EN UNA CORRIDA        *
000200*                   NORMAL NO INSERTA NADA NUEVO)                *
000210*                2) PROC-MOVIMENTO - PROCESA LAS SOLICITUDES DE  *
000220*                   MOVIMIENTO DEL DIA Y REGRABA LOS SALDOS      *
000230*                3) RELAT-ESTOQUE  - EMITE EL INFORME DE         *
000240*                   ESTADO DE EXISTENCIAS                       *
000250*                                                                *
000260*    NOTA        EL AREA DE CONTROL DE CORRIDA (REG-CONTROLE-    *
000270*                CORRIDA, COPY ALMXCTL) SE RESERVA AQUI Y SE     *
000280*                PASA POR CALL USING A LAS TRES FASES; NINGUNA   *
000290*                FASE LA REINICIALIZA, PARA QUE LOS CONTADORES   *
000300*                ACUMULADOS POR PROC-MOVIMENTO LLEGUEN INTACTOS  *
000310*                HASTA RELAT-ESTOQUE                            *
000320*                                                                *
000330*    BITACORA DE CAMBIOS                                        *
000340*    FECHA      PROGRAMADOR  OT/TICKET  DESCRIPCION             *
000350*    ---------- ------------ ---------- ----------------------- *
000360*    10/09/2007 P.ALARCON    OT-1126    VERSION ORIGINAL - ARMA  *
000370*                                       EL PROCESO BATCH A       *
000380*                                       PARTIR DE LAS TRES       *
000390*                                       FASES YA EXISTENTES             OT
000400*    03/12/2007 P.ALARCON    OT-1140    SE AGREGA MENSAJE DE     *
000410*                                       INICIO/FIN DE CORRIDA EN *
000420*                                       CONSOLA PARA EL OPERADOR *
000430*                                       DE TURNO                        OT
000440*                                                                *
000450*****************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     UPSI-0 IS SWITCH-DEPURACAO
000500         ON STATUS IS MODO-DEPURACAO
000510         OFF STATUS IS MODO-NORMAL.
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*    AREA DE CONTROL DE LA CORRIDA - COMPARTIDA POR LAS TRES      *
000550*    FASES; SE RESERVA AQUI Y SE LIMPIA UNA SOLA VEZ             *
000570 COPY ALMXCTL.
000580 01  HORA-INICIO              PIC 9(08).
000590 01  HORA-INICIO-R REDEFINES HORA-INICIO.
000600     02  HORA-INI-HH          PIC 9(02).
000610     02  HORA-INI-MM          PIC 9(02).
000620     02  HORA-INI-SS          PIC 9(02).
000630     02  HORA-INI-CC          PIC 9(02).
000640 01  HORA-FIM                 PIC 9(08).
000650 01  HORA-FIM-R REDEFINES HORA-FIM.
000660     02  HORA-FIM-HH          PIC 9(02).
000670     02  HORA-FIM-MM          PIC 9(02).
000680     02  HORA-FIM-SS          PIC 9(02).
000690     02  HORA-FIM-CC          PIC 9(02).
000700 77  QTD-FASES-OK             PIC 9(02) COMP VALUE ZERO.
000710 PROCEDURE DIVISION.
000720 0000-INICIO.
000730     PERFORM 1000-INICIALIZAR THRU 1000-EXIT.
000740     PERFORM 2000-EXECUTAR-CARGA THRU 2000-EXIT.
000750     PERFORM 3000-EXECUTAR-MOVIMENTO THRU 3000-EXIT.
000760     PERFORM 4000-EXECUTAR-RELATORIO THRU 4000-EXIT.
000770     PERFORM 9000-FINALIZAR THRU 9000-EXIT.
000780     STOP RUN.
000790*    LIMPIA EL AREA DE CONTROL ANTES DE LA PRIMERA FASE           *
000800 1000-INICIALIZAR.
000810     MOVE ZERO  TO COR-DATA-PROCESSO.
000820     MOVE ZERO  TO COR-QTD-LIDOS.
000830     MOVE ZERO  TO COR-QTD-ACEITOS.
000840     MOVE ZERO  TO COR-QTD-REJEITADOS.
000850     MOVE ZERO  TO COR-QTD-MOV-E.
000860     MOVE ZERO  TO COR-QTD-MOV-T.
000870     MOVE ZERO  TO COR-QTD-MOV-P.
000880     MOVE ZERO  TO COR-QTD-MOV-S.
000890     MOVE ZERO  TO COR-QTD-CARGA-INS.
000900     MOVE ZERO  TO COR-QTD-CARGA-IGN.
000910     ACCEPT HORA-INICIO FROM TIME.
000920     DISPLAY "MENU-ESTOQUE - INICIO DO PROCESSO BATCH DE "
000930             "MOVIMENTACAO DE ESTOQUE - HORA "
000940             HORA-INI-HH ":" HORA-INI-MM ":" HORA-INI-SS.
000950 1000-EXIT.
000960     EXIT.
000970*    FASE 1 - CARGA INICIAL DE SALDOS (CARGA-ESTOQUE)             *
000980 2000-EXECUTAR-CARGA.
000990     CALL "CARGA-ESTOQUE" USING REG-CONTROLE-CORRIDA.
001000     ADD 1 TO QTD-FASES-OK.
001010     IF MODO-DEPURACAO
001020         DISPLAY "MENU-ESTOQUE - CARGA-ESTOQUE CONCLUIDA"
001030     END-IF.
001040 2000-EXIT.
001050     EXIT.
001060*    FASE 2 - PROCESAMIENTO DE SOLICITUDES DE MOVIMIENTO          *
001070*    (PROC-MOVIMENTO)                                            *
001080 3000-EXECUTAR-MOVIMENTO.
001090     CALL "PROC-MOVIMENTO" USING REG-CONTROLE-CORRIDA.
001100     ADD 1 TO QTD-FASES-OK.
001110     IF MODO-DEPURACAO
001120         DISPLAY "MENU-ESTOQUE - PROC-MOVIMENTO CONCLUIDA"
001130     END-IF.
001140 3000-EXIT.
001150     EXIT.
001160*    FASE 3 - INFORME DE ESTADO DE EXISTENCIAS (RELAT-ESTOQUE)    *
001170 4000-EXECUTAR-RELATORIO.
001180     CALL "RELAT-ESTOQUE" USING REG-CONTROLE-CORRIDA.
001190     ADD 1 TO QTD-FASES-OK.
001200     IF MODO-DEPURACAO
001210         DISPLAY "MENU-ESTOQUE - RELAT-ESTOQUE CONCLUIDA"
001220     END-IF.
001230 4000-EXIT.
001240     EXIT.
001250*    MENSAJE FINAL DE CORRIDA PARA EL OPERADOR DE TURNO           *
001260 9000-FINALIZAR.
001270     ACCEPT HORA-FIM FROM TIME.
001280     DISPLAY "MENU-ESTOQUE - FIM DO PROCESSO BATCH - HORA "
001290             HORA-FIM-HH ":" HORA-FIM-MM ":" HORA-FIM-SS
001300             " - FASES EXECUTADAS: " QTD-FASES-OK.
001310 9000-EXIT.
001320     EXIT.
