000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CARGA-ESTOQUE.
000030 AUTHOR.        R. ESPINOZA.
000040 INSTALLATION.  CLINICA SAN RAFAEL - DEPTO DE INFORMATICA.
000050 DATE-WRITTEN.  15/03/1989.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO BODEGA CENTRAL.
000080*****************************************************************
000090*                                                                *
000100*    PROGRAMA    CARGA-ESTOQUE                                  *
000110*    PROPOSITO   CARGA INICIAL DEL SALDO DE EXISTENCIAS         *
000120*                (ITENS-ALMOX-FILE) A PARTIR DEL MAESTRO DE     *
000130*                LOTES (LOTE-FILE).  SE USA UNA SOLA VEZ AL     *
000140*                PONER EN MARCHA UN ALMACEN NUEVO, CUANDO EL    *
000150*                ARCHIVO DE SALDOS TODAVIA VIENE VACIO.         *
000160*                                                                *
000170*    ENTRADA     LOTE-FILE, ITENS-ALMOX-FILE (SALDOS YA          *
000180*                EXISTENTES, SI LOS HUBIERA)                    *
000190*    SALIDA      ITENS-ALMOX-FILE (REGRABADO COMPLETO)          *
000200*                                                                *
000210*    REGLA       SE OMITE EL LOTE SIN PRODUCTO O CON CANTIDAD    *
000220*                CERO; SE OMITE EL LOTE QUE YA TIENE SALDO       *
000230*                CARGADO.  EL SALDO NUEVO QUEDA CON MINIMO = 10  *
000240*                Y MAXIMO = 100, EN EL ALMACEN POR DEFECTO (01). *
000250*                                                                *
000260*    BITACORA DE CAMBIOS                                        *
000270*    FECHA      PROGRAMADOR  OT/TICKET  DESCRIPCION             *
000280*    ---------- ------------ ---------- ----------------------- *
000290*    15/03/1989 R.ESPINOZA   OT-0118    VERSION ORIGINAL, CARGA *
000300*                                       DESDE COMPRAS DE BODEGA *
000310*    02/07/1990 R.ESPINOZA   OT-0204    SE AGREGA OMISION DE    *
000320*                                       LOTES CON CANTIDAD CERO *
000330*    21/11/1991 L.FUENTES    OT-0340    SE AGREGA VERIFICACION  *
000340*                                       DE SALDO YA CARGADO     *
000350*                                       (EVITA DUPLICAR SALDOS) *
000360*    09/04/1994 L.FUENTES    OT-0512    MINIMO/MAXIMO POR       *
000370*                                       DEFECTO PASAN DE 5/50   *
000380*                                       A 10/100                       OT0
000390*    14/08/1996 L.FUENTES    OT-0601    SE AUMENTA TABLA DE     *
000400*                                       SALDOS EN MEMORIA A     *
000410*                                       2000 OCURRENCIAS        *
000420*    30/11/1998 M.CONTRERAS  OT-0733    REVISION AÑO 2000 - LAS *
000430*                                       FECHAS DE LOTE YA       *
000440*                                       VIENEN CON 4 DIGITOS DE *
000450*                                       AÑO, SIN SUPUESTOS DE   *
000460*                                       SIGLO                          Y2K
000470*    18/01/1999 M.CONTRERAS  OT-0744    PRUEBA DE CORTE DE      *
000480*                                       SIGLO SOBRE LOTE-FILE - *
000490*                                       SIN OBSERVACIONES             Y2K0
000500*    25/06/2003 J.SOTO       OT-0918    SE AGREGA SWITCH UPSI-0 *
000510*                                       PARA HABILITAR TRAZA DE *
000520*                                       DEPURACION EN CARGA            OT0
000530*    12/09/2007 P.ALARCON    OT-1127    SE INCORPORA AL PROCESO *
000540*                                       BATCH CONTROLADO POR    *
000550*                                       MENU-ESTOQUE; SE AGREGA *
000560*                                       AREA DE CONTROL DE      *
000570*                                       CORRIDA EN LINKAGE             OT1
000580*                                                                *
000590*****************************************************************
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     UPSI-0 IS SWITCH-DEPURACAO
000640         ON STATUS IS MODO-DEPURACAO
000650         OFF STATUS IS MODO-NORMAL.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT LOTE-FILE ASSIGN TO LOTEDD
000690         ORGANIZATION IS SEQUENTIAL.
000700
000710     SELECT ITENS-ALMOX-FILE ASSIGN TO SALDODD
000720         ORGANIZATION IS SEQUENTIAL.
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  LOTE-FILE
000760     LABEL RECORD IS STANDARD.
000770 COPY ALMXLOT.
000780
000790 FD  ITENS-ALMOX-FILE
000800     LABEL RECORD IS STANDARD.
000810 COPY ALMXIAL.
000820 WORKING-STORAGE SECTION.
000830*    TABLA EN MEMORIA DE LOS SALDOS DE EXISTENCIA - SE CARGA     *
000840*    COMPLETA ANTES DE LEER LOTE-FILE, PARA PODER DETECTAR       *
000850*    SALDOS YA EXISTENTES SIN VOLVER A LEER EL ARCHIVO           *
000860 01  TABELA-SALDO.
000870     02  SALDO-OCORRENCIA OCCURS 2000 TIMES
000880                             INDEXED BY IDX-SALDO
000890                                        IDX-BUSCA.
000900         03  SLD-ID           PIC 9(07).
000910         03  SLD-ALMOX-ID     PIC 9(05).
000920         03  SLD-PRODUTO-ID   PIC 9(05).
000930         03  SLD-LOTE-ID      PIC 9(05).
000940         03  SLD-QUANTIDADE   PIC 9(07).
000950         03  SLD-MINIMO       PIC 9(07).
000960         03  SLD-MAXIMO       PIC 9(07).
000970         03  SLD-ATIVO        PIC X(01).
000980         03  FILLER              PIC X(10).
000990*    CONTADOR EN FORMA EDITADA, USADO SOLO CUANDO EL SWITCH DE    *
001000*    DEPURACION ESTA ENCENDIDO, PARA LA TRAZA DE CONTROL         *
001010 01  CONTADOR-EDICAO          PIC 9(07) VALUE ZERO.
001020 01  CONTADOR-EDICAO-R REDEFINES CONTADOR-EDICAO.
001030     02  CONTADOR-EDIT        PIC Z(6)9.
001040 77  QTD-EXISTENTE            PIC 9(07) COMP VALUE ZERO.
001050 77  QTD-INSERIDO             PIC 9(07) COMP VALUE ZERO.
001060 77  QTD-IGNORADO             PIC 9(07) COMP VALUE ZERO.
001070 77  PROX-ID-SALDO            PIC 9(07) COMP VALUE 1.
001080 77  SALDO-ENCONTRADO         PIC X(01) VALUE "N".
001090     88  SALDO-ENCONTRADO-SIM     VALUE "S".
001100 LINKAGE SECTION.
001110 COPY ALMXCTL.
001120 PROCEDURE DIVISION USING REG-CONTROLE-CORRIDA.
001130 0000-INICIO.
001140     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-EXIT.
001150     PERFORM 2000-CARREGAR-SALDOS THRU 2000-EXIT.
001160     PERFORM 3000-PROCESSAR-LOTES THRU 3000-EXIT.
001170     PERFORM 6000-GRAVAR-SALDOS THRU 6000-EXIT.
001180     PERFORM 7000-FINALIZAR THRU 7000-EXIT.
001190     GOBACK.
001200*    ABRE LOS ARCHIVOS DE ENTRADA DE ESTA FASE                  *
001210 1000-ABRIR-ARQUIVOS.
001220     OPEN INPUT LOTE-FILE.
001230     OPEN INPUT ITENS-ALMOX-FILE.
001240 1000-EXIT.
001250     EXIT.
001260*    CARGA A MEMORIA LOS SALDOS YA EXISTENTES, SI LOS HUBIERA,   *
001270*    PARA PODER DETECTAR DUPLICADOS ANTES DE AGREGAR LOS NUEVOS  *
001280 2000-CARREGAR-SALDOS.
001290     SET IDX-SALDO TO 1.
001300 2000-LER-SALDO.
001310     READ ITENS-ALMOX-FILE
001320         AT END GO TO 2000-FIM-SALDO.
001330     MOVE IAL-ID            TO SLD-ID(IDX-SALDO).
001340     MOVE IAL-ALMOX-ID      TO SLD-ALMOX-ID(IDX-SALDO).
001350     MOVE IAL-PRODUTO-ID    TO SLD-PRODUTO-ID(IDX-SALDO).
001360     MOVE IAL-LOTE-ID       TO SLD-LOTE-ID(IDX-SALDO).
001370     MOVE IAL-QUANTIDADE    TO SLD-QUANTIDADE(IDX-SALDO).
001380     MOVE IAL-ESTQ-MINIMO   TO SLD-MINIMO(IDX-SALDO).
001390     MOVE IAL-ESTQ-MAXIMO   TO SLD-MAXIMO(IDX-SALDO).
001400     MOVE IAL-ATIVO         TO SLD-ATIVO(IDX-SALDO).
001401     IF IAL-ID NOT < PROX-ID-SALDO
001402         COMPUTE PROX-ID-SALDO = IAL-ID + 1
001403     END-IF.
001410     ADD 1 TO QTD-EXISTENTE.
001420     SET IDX-SALDO UP BY 1.
001430     GO TO 2000-LER-SALDO.
001440 2000-FIM-SALDO.
001450     CLOSE ITENS-ALMOX-FILE.
001470     IF MODO-DEPURACAO
001480         MOVE QTD-EXISTENTE TO CONTADOR-EDICAO
001490         DISPLAY "CARGA-ESTOQUE - SALDOS EXISTENTES LEIDOS: "
001500                 CONTADOR-EDIT
001510     END-IF.
001520 2000-EXIT.
001530     EXIT.
001540*    LEE LOTE-FILE COMPLETO Y EVALUA CADA LOTE PARA LA CARGA     *
001550*    INICIAL DE SALDOS                                          *
001560 3000-PROCESSAR-LOTES.
001570 3000-LER-LOTE.
001580     READ LOTE-FILE
001590         AT END GO TO 3000-FIM-LOTE.
001600     PERFORM 4000-AVALIAR-LOTE THRU 4000-EXIT.
001610     GO TO 3000-LER-LOTE.
001620 3000-FIM-LOTE.
001630     CLOSE LOTE-FILE.
001640 3000-EXIT.
001650     EXIT.
001660*    UN LOTE SOLO SE CARGA SI TIENE PRODUCTO Y CANTIDAD, Y SI    *
001670*    TODAVIA NO TIENE SALDO REGISTRADO EN EL ALMACEN POR DEFECTO *
001680 4000-AVALIAR-LOTE.
001690     IF LOT-PRODUTO-ID = ZERO OR LOT-QUANTIDADE = ZERO
001700         ADD 1 TO QTD-IGNORADO
001710         GO TO 4000-EXIT
001720     END-IF.
001730     PERFORM 5000-BUSCAR-SALDO THRU 5000-EXIT.
001740     IF SALDO-ENCONTRADO-SIM
001750         ADD 1 TO QTD-IGNORADO
001760         GO TO 4000-EXIT
001770     END-IF.
001780     MOVE PROX-ID-SALDO  TO SLD-ID(IDX-SALDO).
001790     MOVE 1                TO SLD-ALMOX-ID(IDX-SALDO).
001800     MOVE LOT-PRODUTO-ID   TO SLD-PRODUTO-ID(IDX-SALDO).
001810     MOVE LOT-ID            TO SLD-LOTE-ID(IDX-SALDO).
001820     MOVE LOT-QUANTIDADE   TO SLD-QUANTIDADE(IDX-SALDO).
001830     MOVE 10                TO SLD-MINIMO(IDX-SALDO).
001840     MOVE 100               TO SLD-MAXIMO(IDX-SALDO).
001850     MOVE "S"               TO SLD-ATIVO(IDX-SALDO).
001860     SET IDX-SALDO UP BY 1.
001870     ADD 1 TO PROX-ID-SALDO.
001880     ADD 1 TO QTD-INSERIDO.
001890 4000-EXIT.
001900     EXIT.
001910*    BUSQUEDA LINEAL DEL SALDO EN LA TABLA YA CARGADA, POR       *
001920*    ALMACEN POR DEFECTO + PRODUCTO DEL LOTE + LOTE              *
001930 5000-BUSCAR-SALDO.
001940     MOVE "N" TO SALDO-ENCONTRADO.
001950     SET IDX-BUSCA TO 1.
001960 5000-COMPARAR.
001970     IF IDX-BUSCA NOT < IDX-SALDO
001980         GO TO 5000-EXIT
001990     END-IF.
002000     IF SLD-ALMOX-ID(IDX-BUSCA)   = 1
002010         AND SLD-PRODUTO-ID(IDX-BUSCA) = LOT-PRODUTO-ID
002020         AND SLD-LOTE-ID(IDX-BUSCA)    = LOT-ID
002030         MOVE "S" TO SALDO-ENCONTRADO
002040         GO TO 5000-EXIT
002050     END-IF.
002060     SET IDX-BUSCA UP BY 1.
002070     GO TO 5000-COMPARAR.
002080 5000-EXIT.
002090     EXIT.
002100*    REGRABA ITENS-ALMOX-FILE COMPLETO (SALDOS EXISTENTES MAS    *
002110*    LOS SALDOS NUEVOS DE ESTA CARGA) EN UNA SOLA PASADA         *
002120 6000-GRAVAR-SALDOS.
002130     OPEN OUTPUT ITENS-ALMOX-FILE.
002140     SET IDX-BUSCA TO 1.
002150 6000-GRAVAR-UM.
002160     IF IDX-BUSCA NOT < IDX-SALDO
002170         GO TO 6000-FIM-GRAVACAO
002180     END-IF.
002190     MOVE SLD-ID(IDX-BUSCA)          TO IAL-ID.
002200     MOVE SLD-ALMOX-ID(IDX-BUSCA)    TO IAL-ALMOX-ID.
002210     MOVE SLD-PRODUTO-ID(IDX-BUSCA)  TO IAL-PRODUTO-ID.
002220     MOVE SLD-LOTE-ID(IDX-BUSCA)     TO IAL-LOTE-ID.
002230     MOVE SLD-QUANTIDADE(IDX-BUSCA)  TO IAL-QUANTIDADE.
002240     MOVE SLD-MINIMO(IDX-BUSCA)      TO IAL-ESTQ-MINIMO.
002250     MOVE SLD-MAXIMO(IDX-BUSCA)      TO IAL-ESTQ-MAXIMO.
002260     MOVE SLD-ATIVO(IDX-BUSCA)       TO IAL-ATIVO.
002270     WRITE REG-ITEM-ALMOX.
002280     SET IDX-BUSCA UP BY 1.
002290     GO TO 6000-GRAVAR-UM.
002300 6000-FIM-GRAVACAO.
002310     CLOSE ITENS-ALMOX-FILE.
002320 6000-EXIT.
002330     EXIT.
002340*    DEVUELVE AL CONTROLADOR LOS CONTADORES DE ESTA FASE         *
002350 7000-FINALIZAR.
002360     MOVE QTD-INSERIDO TO COR-QTD-CARGA-INS.
002370     MOVE QTD-IGNORADO TO COR-QTD-CARGA-IGN.
002380 7000-EXIT.
002390     EXIT.
