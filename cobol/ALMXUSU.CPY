000010******************************************************************
000020*    COPY      ALMXUSU                                          *
000030*    DESCRIPCION  LAYOUT DEL MAESTRO DE USUARIOS - ARCHIVO       *
000040*                 USUARIO-FILE                                  *
000050*    LONGITUD     60 BYTES                                     *
000060******************************************************************
000070 01  REG-USUARIO.
000080     02  USU-ID                  PIC 9(05).
000090     02  USU-LOGIN               PIC X(30).
000100     02  USU-PROFISSIO-ID        PIC 9(05).
000110*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
000120     02  FILLER                  PIC X(20).
